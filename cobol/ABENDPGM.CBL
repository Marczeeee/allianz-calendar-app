000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         D R FENWICK.
000700 INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.   29/03/1988.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: ABENDPGM.                                     *
001400*    ANALYST.....: D R FENWICK                                   *
001500*    PROGRAMMER..: D R FENWICK                                   *
001600*    DATE........: 29/03/1988                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: MEETING ROOM RESERVATION PROJECT - ROOMRES    *
001900*----------------------------------------------------------------*
002000*    GOAL........: COMMON ABNORMAL-END / DIAGNOSTIC BANNER       *
002100*                  SUBPROGRAM.  CALLED BY ANY RSVGnnnn RUN ON    *
002200*                  A BAD FILE STATUS IT CANNOT RECOVER FROM.     *
002300*----------------------------------------------------------------*
002400*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002500*                   NONE.                                       *
002600*----------------------------------------------------------------*
002700*    TABLE DB2...:  NONE.                                        *
002800*----------------------------------------------------------------*
002900*    THIS IS A SHOP-WIDE UTILITY, NOT SPECIFIC TO ANY ONE        *
003000*    APPLICATION -- SHARED AS-IS ACROSS PROJECTS SINCE 1988.     *
003100*    DO NOT ADD APPLICATION-SPECIFIC LOGIC HERE.                 *
003200*----------------------------------------------------------------*
003300*    CHANGE LOG:                                                 *
003400*    29/03/1988 DRF  INITIAL VERSION.                            *DRF88   
003500*    14/11/1990 DRF  ADDED RUN-STAMP REDISPLAY FOR THE SECOND    *DRF90   
003600*                    SHIFT OPERATORS WHO KEEP LOSING THE JOB     *DRF90   
003700*                    LOG.  REQUEST DPR-1190-006.                 *DRF90   
003800*    02/06/1992 MTB  WIDENED CALLER PROGRAM-ID DISPLAY, A 6-     *MTB92   
003900*                    CHAR PROGRAM-ID WAS GETTING TRUNCATED.      *MTB92   
004000*                    TICKET HD-92-0447.                          *MTB92   
004100*    21/09/1994 MTB  ROOMRES PROJECT ADOPTED THIS COPY OF THE    *MTB94   
004200*                    ABEND BANNER UNCHANGED - NO SOURCE CHANGE,  *MTB94   
004300*                    NOTED HERE FOR THE CONFIG LOG.  CR-94-118.  *MTB94   
004400*    08/01/1999 SPK  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN      *SPK99   
004500*                    THIS MODULE, CALLER FORMATS WRK-ERROR-DATE  *SPK99   
004600*                    BEFORE THE CALL.  SIGNED OFF PER Y2K-0199.  *SPK99   
004700*    17/05/2001 SPK  ADDED WS-ABEND-SEQ SO THE OPERATOR CONSOLE  *SPK01   
004800*                    LOG SHOWS HOW MANY TIMES THIS COPY HAS      *SPK01   
004900*                    FIRED SINCE IPL.  REQUEST OPS-01-073.       *SPK01   
005000*----------------------------------------------------------------*
005100*================================================================*
005200*           E N V I R O N M E N T      D I V I S I O N           *
005300*================================================================*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700      C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200*================================================================*
006300*                  D A T A      D I V I S I O N                  *
006400*================================================================*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800*-----------------------------------------------------------------*
006900*                  WORKING-STORAGE SECTION                        *
007000*-----------------------------------------------------------------*
007100 WORKING-STORAGE SECTION.
007200
007300*    COUNTS HOW MANY TIMES THIS COPY OF THE ABEND BANNER HAS
007400*    FIRED SINCE THE RSVGnnnn JOB STEP STARTED.  SEE 2001 LOG.
007500 77  WS-ABEND-SEQ                   PIC 9(04) COMP VALUE ZEROS.
007600
007700*    ALTERNATE VIEW OF THE CALLER'S PROGRAM-ID/ERROR-CODE PAIR,
007800*    USED ONLY WHEN THE CONSOLE OPERATOR ASKS FOR A RAW DUMP.
007900 01  WS-DIAG-AREA.
008000     05  WS-DIAG-PROGRAM             PIC X(08).
008100     05  WS-DIAG-CODE                PIC X(30).
008150     05  FILLER                      PIC X(02) VALUE SPACES.
008200 01  WS-DIAG-AREA-X REDEFINES WS-DIAG-AREA.
008300     05  FILLER                      PIC X(08).
008400     05  WS-DIAG-CODE-BYTES          PIC X(30).
008500
008600*    RUN-STAMP LINE REBUILT FROM THE CALLER'S FORMATTED DATE
008700*    AND TIME SO THE BANNER LINES UP NO MATTER HOW WIDE THE
008800*    CALLER'S OWN DATE PICTURE IS.
008900 01  WS-RUN-STAMP.
009000     05  WS-RUN-STAMP-DATE           PIC X(10).
009100     05  FILLER                      PIC X(01) VALUE SPACE.
009200     05  WS-RUN-STAMP-TIME           PIC X(08).
009300     05  FILLER                      PIC X(15) VALUE SPACES.
009400 01  WS-RUN-STAMP-X REDEFINES WS-RUN-STAMP.
009500     05  WS-RUN-STAMP-ALL            PIC X(34).
009600
009700 01  WS-BANNER-LINE                  PIC X(34) VALUE ALL '*'.
009800
009900*-----------------------------------------------------------------*
010000*                      LINKAGE SECTION                            *
010100*-----------------------------------------------------------------*
010200 LINKAGE SECTION.
010300 01 WRK-ERROR-LOG.
010400    03 WRK-PROGRAM                         PIC X(08).
010500    03 WRK-ERROR-MSG                       PIC X(30).
010600    03 WRK-ERROR-CODE                      PIC X(30).
010700    03 WRK-ERROR-DATE                      PIC X(10).
010800    03 WRK-ERROR-TIME                      PIC X(08).
010850    03 FILLER                              PIC X(02) VALUE SPACES.
010900*    RAW BYTE VIEW OF THE CALLER'S ERROR PACKET, USED ONLY BY
011000*    THE OPTIONAL HEX-DUMP PATH WHEN THE OPERATOR CONSOLE ASKS
011100*    FOR ONE (SEE REQUEST DPR-1190-004 ON THE RSVG0002 LOG).
011200 01 WRK-ERROR-LOG-X REDEFINES WRK-ERROR-LOG.
011300    03 WRK-ERROR-LOG-BYTES                PIC X(86).
011400*================================================================*
011500 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
011600*================================================================*
011700*----------------------------------------------------------------*
011800 0000-MAIN-PROCESS               SECTION.
011900*----------------------------------------------------------------*
012000     ADD 1                        TO WS-ABEND-SEQ.
012100
012200     MOVE WRK-PROGRAM             TO WS-DIAG-PROGRAM.
012300     MOVE WRK-ERROR-CODE          TO WS-DIAG-CODE.
012400     MOVE WRK-ERROR-DATE          TO WS-RUN-STAMP-DATE.
012500     MOVE WRK-ERROR-TIME          TO WS-RUN-STAMP-TIME.
012600
012700     DISPLAY WS-BANNER-LINE.
012800     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
012900     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
013000     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
013100     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
013200     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
013300     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
013400     DISPLAY '*ERROR CODE:                     *'.
013500     DISPLAY '* 'WRK-ERROR-CODE' *'.
013600     DISPLAY '*ERROR MESSAGE:                  *'.
013700     DISPLAY '* 'WRK-ERROR-MSG' *'.
013800     DISPLAY '*ABEND SEQUENCE NBR THIS STEP....:' WS-ABEND-SEQ.
013900     DISPLAY WS-BANNER-LINE.
014000
014100     STOP RUN.
014200*----------------------------------------------------------------*
014300 0000-99-EXIT.                   EXIT.
014400*----------------------------------------------------------------*
