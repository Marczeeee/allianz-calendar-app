000100*================================================================*
000200*    RESCAL04 -- VALIDATION RULE SET / ERROR MESSAGE CATALOGUE   *
000300*                MEETING ROOM RESERVATION PROJECT - ROOMRES     *
000400*----------------------------------------------------------------*
000500*    FIXED CATALOGUE OF THE 13 REJECTION MESSAGES, ONE PER       *
000600*    VALIDATION RULE (RULE 2 CARRIES TWO MESSAGES, START AND     *
000700*    END MANDATORY).  BUILT THE OLD WAY -- LOAD THE LITERALS AS  *
000800*    FILLER AND REDEFINE THE WHOLE THING AS AN OCCURS TABLE SO   *
000900*    5000-VALIDATE-REQUEST CAN SUBSCRIPT STRAIGHT INTO IT.       *
001000*    THIS BOOK IS SELF-CONTAINED -- COPY IT DIRECTLY INTO        *
001100*    WORKING-STORAGE, NOT NESTED UNDER A CALLER 01.              *
001200*----------------------------------------------------------------*
001300*    VM-01  NAME MANDATORY            VM-08  END <= 17:00        *
001400*    VM-02  START DATE MANDATORY      VM-09  MINUTE 00/30        *
001500*    VM-03  END DATE MANDATORY        VM-10  MULTIPLE OF 30 MIN  *
001600*    VM-04  START BEFORE END          VM-11  AT LEAST 30 MIN     *
001700*    VM-05  START IN FUTURE           VM-12  AT MOST 180 MIN     *
001800*    VM-06  MUST BE A WEEKDAY         VM-13  OVERLAPS EXISTING   *
001900*    VM-07  START >= 9:00                                       *
002000*================================================================*
002100 01  VALID-MESSAGE-VALUES.
002200     05  FILLER  PIC X(80) VALUE
002300         'Name of the person is mandatory'.
002400     05  FILLER  PIC X(80) VALUE
002500         'Reservation start date is mandatory'.
002600     05  FILLER  PIC X(80) VALUE
002700         'Reservation end date is mandatory'.
002800     05  FILLER  PIC X(80) VALUE
002900         'Start date must be before end date!'.
003000     05  FILLER  PIC X(80) VALUE
003100         'Start date must be in the future!'.
003200     05  FILLER  PIC X(80) VALUE
003300         'Reservation must be on a weekday!'.
003400     05  FILLER  PIC X(80) VALUE
003500         'Reservation must start after 9:00!'.
003600     05  FILLER  PIC X(80) VALUE
003700         'Reservation must end before 17:00!'.
003800     05  FILLER  PIC X(80) VALUE
003900         'Reservation must start at 00 or 30 minutes!'.
004000     05  FILLER  PIC X(80) VALUE
004100         'Reservation should use 30 minutes long slots!'.
004200     05  FILLER  PIC X(80) VALUE
004300         'Reservation length should be at least 30 minutes!'.
004400     05  FILLER  PIC X(80) VALUE
004500         'Reservation can''t be longer than 3 hours!'.
004600     05  FILLER  PIC X(80) VALUE 'Reservation dates overlapping
004700-        'with existing reservation(s)!'.
004800
004900 01  VALID-MESSAGE-TABLE REDEFINES VALID-MESSAGE-VALUES.
005000     05  VALID-MESSAGE-TEXT         PIC X(80)
005100                                     OCCURS 13 TIMES
005200                                     INDEXED BY VM-IDX.
005300
005400 77  VM-NAME-MANDATORY              PIC 9(02) COMP VALUE 1.
005500 77  VM-START-MANDATORY             PIC 9(02) COMP VALUE 2.
005600 77  VM-END-MANDATORY               PIC 9(02) COMP VALUE 3.
005700 77  VM-START-BEFORE-END            PIC 9(02) COMP VALUE 4.
005800 77  VM-START-IN-FUTURE             PIC 9(02) COMP VALUE 5.
005900 77  VM-MUST-BE-WEEKDAY             PIC 9(02) COMP VALUE 6.
006000 77  VM-START-AFTER-0900            PIC 9(02) COMP VALUE 7.
006100 77  VM-END-BEFORE-1700             PIC 9(02) COMP VALUE 8.
006200 77  VM-START-ON-HALF-HOUR          PIC 9(02) COMP VALUE 9.
006300 77  VM-MULTIPLE-OF-30              PIC 9(02) COMP VALUE 10.
006400 77  VM-AT-LEAST-30                 PIC 9(02) COMP VALUE 11.
006500 77  VM-AT-MOST-180                 PIC 9(02) COMP VALUE 12.
006600 77  VM-OVERLAPS-EXISTING           PIC 9(02) COMP VALUE 13.
