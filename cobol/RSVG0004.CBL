000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSVG0004.
000600 AUTHOR.         D R FENWICK.
000700 INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.   18/04/1988.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSVG0004.                                     *
001400*    ANALYST.....: D R FENWICK                                   *
001500*    PROGRAMMER..: D R FENWICK                                   *
001600*    DATE........: 18/04/1988                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: MEETING ROOM RESERVATION PROJECT - ROOMRES    *
001900*----------------------------------------------------------------*
002000*    GOAL........: LOOK UP THE ROOM CALENDAR FOR THE ENTRY (IF   *
002100*                  ANY) THAT COVERS THE TIMESTAMP SUPPLIED ON    *
002200*                  PRMFILE AND DISPLAY WHAT WAS FOUND TO THE     *
002300*                  OPERATOR CONSOLE.  USED BY THE FRONT DESK     *
002400*                  TO ANSWER "IS THE ROOM FREE RIGHT NOW".       *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   PRMFILE         00014       NONE             *
002800*                   CALFILE         00077       RESCAL01         *
002900*----------------------------------------------------------------*
003000*    TABLE DB2...:  NONE.  SEE RSVG0001 FOR THE CALENDAR MASTER. *
003100*----------------------------------------------------------------*
003200*    CHANGE LOG:                                                 *
003300*    18/04/1988 DRF  INITIAL VERSION.                            *DRF88   
003400*    02/06/1992 MTB  CLARIFIED THE "NOT FOUND" CONSOLE MESSAGE,  *MTB92   
003500*                    BOOKING DESK KEPT ASKING IF IT WAS AN       *MTB92   
003600*                    ERROR.  REQUEST HD-92-0449.                 *MTB92   
003700*    21/09/1994 MTB  ROOMRES CUTOVER FROM CARD-IMAGE LOOKUP      *MTB94   
003800*                    WINDOW TO THIS BATCH QUERY.  CR-94-118.     *MTB94   
003900*    08/01/1999 SPK  Y2K REVIEW - ALL DATE FIELDS ON THIS SYSTEM *SPK99   
004000*                    ARE FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.  *SPK99   
004100*                    SIGNED OFF PER Y2K-0199.                    *SPK99   
004200*----------------------------------------------------------------*
004300*================================================================*
004400*           E N V I R O N M E N T      D I V I S I O N           *
004500*================================================================*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900      C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT PARAM-FILE     ASSIGN TO UTS-S-PRMFILE
005500      ORGANIZATION IS     LINE SEQUENTIAL
005600      ACCESS MODE  IS     SEQUENTIAL
005700      FILE STATUS  IS     WRK-FS-PARAM.
005800
005900     SELECT CALENDAR-FILE  ASSIGN TO UTS-S-CALFILE
006000      ORGANIZATION IS     LINE SEQUENTIAL
006100      ACCESS MODE  IS     SEQUENTIAL
006200      FILE STATUS  IS     WRK-FS-CALENDAR.
006300
006400*================================================================*
006500*                  D A T A      D I V I S I O N                  *
006600*================================================================*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD PARAM-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORD   IS STANDARD
007300     BLOCK CONTAINS 00 RECORDS.
007400 01 FD-REG-PARAM      PIC X(14).
007500
007600 FD CALENDAR-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORD   IS STANDARD
007900     BLOCK CONTAINS 00 RECORDS.
008000 01 FD-REG-CALENDAR   PIC X(77).
008100
008200*-----------------------------------------------------------------*
008300*                  WORKING-STORAGE SECTION                        *
008400*-----------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600
008700 77 WRK-CALENDAR-REGS-COUNTER         PIC 9(06) COMP VALUE ZEROS.
008800
008900 77 WRK-CALENDAR-EOF                  PIC X(03) VALUE SPACES.
009000
009100*DATA FOR ERROR LOG:
009200 01 WRK-ERROR-LOG.
009300    03 WRK-PROGRAM                         PIC X(08) VALUE
009400                                                     'RSVG0004'  .
009500    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
009600    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
009700    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
009800    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
009850    03 FILLER                              PIC X(02) VALUE SPACES.
009900
010000*ABENDING PROGRAM:
010100 77 WRK-ABEND-PGM                          PIC X(08) VALUE
010200                                                     'ABENDPGM'  .
010300
010400 01 WRK-FILE-STATUS.
010500    03 WRK-FS-PARAM                        PIC 9(02) VALUE ZEROS.
010600    03 WRK-FS-CALENDAR                     PIC 9(02) VALUE ZEROS.
010650    03 FILLER                              PIC X(02) VALUE SPACES.
010700
010800 01 WRK-PARAM-REG.
010900    03 WRK-CURRENT-DT                      PIC 9(14) VALUE ZEROS.
010950    03 FILLER                              PIC X(01) VALUE SPACE.
011000
011100 01 WRK-CAL-REC.
011200    COPY 'RESCAL01'.
011300
011400*ALTERNATE VIEW OF THE QUERY STAMP SO THE DISPLAY LINES CAN
011500*BREAK IT OUT INTO DD-MM-YYYY HH:MM:SS FOR THE CONSOLE:
011600 01 WS-QUERY-PARTS.
011700    05 WS-QUERY-YYYY                       PIC 9(04).
011800    05 WS-QUERY-MM                         PIC 9(02).
011900    05 WS-QUERY-DD                         PIC 9(02).
012000    05 WS-QUERY-HH                         PIC 9(02).
012100    05 WS-QUERY-MN                         PIC 9(02).
012200    05 WS-QUERY-SS                         PIC 9(02).
012300 01 WS-QUERY-PARTS-X REDEFINES WS-QUERY-PARTS.
012400    05 WS-QUERY-STAMP-X                    PIC 9(14).
012500
012600*SAME BREAK-OUT, APPLIED TO WHICHEVER CALENDAR ENTRY MATCHES:
012700 01 WS-FOUND-START-PARTS.
012800    05 WS-FS-YYYY                          PIC 9(04).
012900    05 WS-FS-MM                            PIC 9(02).
013000    05 WS-FS-DD                            PIC 9(02).
013100    05 WS-FS-HH                            PIC 9(02).
013200    05 WS-FS-MN                            PIC 9(02).
013300    05 WS-FS-SS                            PIC 9(02).
013400 01 WS-FOUND-START-PARTS-X REDEFINES WS-FOUND-START-PARTS.
013500    05 WS-FS-STAMP-X                       PIC 9(14).
013600
013700 01 WS-FOUND-END-PARTS.
013800    05 WS-FE-YYYY                          PIC 9(04).
013900    05 WS-FE-MM                            PIC 9(02).
014000    05 WS-FE-DD                            PIC 9(02).
014100    05 WS-FE-HH                            PIC 9(02).
014200    05 WS-FE-MN                            PIC 9(02).
014300    05 WS-FE-SS                            PIC 9(02).
014400 01 WS-FOUND-END-PARTS-X REDEFINES WS-FOUND-END-PARTS.
014500    05 WS-FE-STAMP-X                       PIC 9(14).
014600
014700 01 WS-MATCH-STATUS                        PIC X(01) VALUE 'N'.
014800    88 WS-MATCH-FOUND                      VALUE 'Y'.
014900    88 WS-MATCH-NOT-FOUND                  VALUE 'N'.
015000
015100 01 WS-MATCH-REC.
015200    05 WS-MATCH-ID                         PIC 9(09) VALUE ZERO.
015300    05 WS-MATCH-NAME                       PIC X(40) VALUE
015400                                            SPACES.
015500    05 WS-MATCH-START                      PIC 9(14) VALUE ZERO.
015600    05 WS-MATCH-END                        PIC 9(14) VALUE ZERO.
015700 01 WS-MATCH-REC-X REDEFINES WS-MATCH-REC.
015800    05 WS-MATCH-REC-BYTES                  PIC X(77).
015900
016000*WORKING DATA FOR THE SYSTEM DATE AND TIME.
016100 01 WRK-SYSTEM-DATE.
016200    03 YY                                  PIC 9(02) VALUE ZEROS .
016300    03 MM                                  PIC 9(02) VALUE ZEROS .
016400    03 DD                                  PIC 9(02) VALUE ZEROS .
016500*
016600 01 WRK-DATE-FORMATTED.
016700    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
016800    03 FILLER                              PIC X(01) VALUE '-'   .
016900    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
017000    03 FILLER                              PIC X(01) VALUE '-'   .
017100    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
017200*
017300 01 WRK-SYSTEM-TIME.
017400    03 HOUR                                PIC 9(02) VALUE ZEROS .
017500    03 MINUTE                              PIC 9(02) VALUE ZEROS .
017600    03 SECOND                              PIC 9(02) VALUE ZEROS .
017700    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
017800*
017900 01 WRK-TIME-FORMATTED.
018000    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
018100    03 FILLER                              PIC X(01) VALUE ':'.
018200    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
018300    03 FILLER                              PIC X(01) VALUE ':'.
018400    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
018500
018600 01 WRK-WHEN-COPILED.
018700    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
018800    03 FILLER                              PIC X(01) VALUE '/'.
018900    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
019000    03 FILLER                              PIC X(01) VALUE '/'.
019100    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
019200    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
019300    03 FILLER                              PIC X(01) VALUE '-'.
019400    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
019500    03 FILLER                              PIC X(01) VALUE '-'.
019600    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
019700
019800*================================================================*
019900 PROCEDURE                       DIVISION.
020000*================================================================*
020100*----------------------------------------------------------------*
020200 0000-MAIN-PROCESS               SECTION.
020300*----------------------------------------------------------------*
020400     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
020500
020600     PERFORM 1000-INITIALIZE.
020700
020800     PERFORM 2000-PROCESS-CALENDAR UNTIL WRK-CALENDAR-EOF
020900                                        EQUAL 'END'
021000                                        OR WS-MATCH-FOUND.
021100
021200     PERFORM 3000-FINALIZE.
021300*----------------------------------------------------------------*
021400 0000-99-EXIT.                   EXIT.
021500*----------------------------------------------------------------*
021600*----------------------------------------------------------------*
021700 1000-INITIALIZE                 SECTION.
021800*----------------------------------------------------------------*
021900     PERFORM 9000-GET-DATE-TIME.
022000
022100     INITIALIZE WRK-PARAM-REG
022200                WRK-CAL-REC.
022300
022400     SET WS-MATCH-NOT-FOUND       TO TRUE.
022500
022600     OPEN INPUT  PARAM-FILE
022700                 CALENDAR-FILE.
022800
022900     MOVE 'OPEN FILE PARAM-FILE'   TO WRK-ERROR-MSG.
023000     PERFORM 8100-TEST-FS-PARAM.
023100
023200     MOVE 'OPEN FILE CALENDAR-FILE' TO WRK-ERROR-MSG.
023300     PERFORM 8200-TEST-FS-CALENDAR.
023400
023500     PERFORM 1100-READ-PARAM.
023600
023700     PERFORM 2100-READ-CALENDAR.
023800*----------------------------------------------------------------*
023900 1000-99-EXIT.                   EXIT.
024000*----------------------------------------------------------------*
024100*----------------------------------------------------------------*
024200 1100-READ-PARAM                 SECTION.
024300*----------------------------------------------------------------*
024400     MOVE 'READING PARAM-FILE'   TO   WRK-ERROR-MSG.
024500
024600     READ PARAM-FILE             INTO WRK-PARAM-REG.
024700
024800     PERFORM 8100-TEST-FS-PARAM.
024900
025000     MOVE WRK-CURRENT-DT         TO WS-QUERY-STAMP-X.
025100*----------------------------------------------------------------*
025200 1100-99-EXIT.                   EXIT.
025300*----------------------------------------------------------------*
025400*----------------------------------------------------------------*
025500 2000-PROCESS-CALENDAR            SECTION.
025600*----------------------------------------------------------------*
025700*    START-INCLUSIVE, END-EXCLUSIVE CONTAINMENT TEST - SAME
025800*    HALF-OPEN RULE RSVG0001 USES FOR THE OVERLAP CHECK.
025900*----------------------------------------------------------------*
026000     IF WRK-CALENDAR-EOF NOT EQUAL 'END'
026100        IF WS-QUERY-STAMP-X NOT LESS
026200              CALENT-START-DT OF WRK-CAL-REC
026300           AND WS-QUERY-STAMP-X LESS
026400              CALENT-END-DT   OF WRK-CAL-REC
026500           MOVE WRK-CAL-REC       TO WS-MATCH-REC-BYTES
026600           SET WS-MATCH-FOUND     TO TRUE
026700        ELSE
026800           PERFORM 2100-READ-CALENDAR
026900        END-IF
027000     END-IF.
027100*----------------------------------------------------------------*
027200 2000-99-EXIT.                   EXIT.
027300*----------------------------------------------------------------*
027400*----------------------------------------------------------------*
027500 2100-READ-CALENDAR               SECTION.
027600*----------------------------------------------------------------*
027700     MOVE 'READING CALENDAR-FILE' TO   WRK-ERROR-MSG.
027800
027900     READ CALENDAR-FILE           INTO WRK-CAL-REC.
028000
028100     PERFORM  8200-TEST-FS-CALENDAR.
028200
028300     IF WRK-FS-CALENDAR           EQUAL 10
028400        MOVE 'END'                TO   WRK-CALENDAR-EOF
028500     ELSE
028600        ADD 1                     TO   WRK-CALENDAR-REGS-COUNTER
028700     END-IF.
028800*----------------------------------------------------------------*
028900 2100-99-EXIT.                   EXIT.
029000*----------------------------------------------------------------*
029100*----------------------------------------------------------------*
029200 3000-FINALIZE                    SECTION.
029300*----------------------------------------------------------------*
029400     CLOSE PARAM-FILE
029500           CALENDAR-FILE.
029600
029700     MOVE WS-QUERY-DD             TO DD-FORMATTED.
029800     MOVE WS-QUERY-MM             TO MM-FORMATTED.
029900     MOVE WS-QUERY-YYYY           TO YYYY-FORMATTED.
030000
030100     DISPLAY '***************************'.
030200     DISPLAY '*   RESERVATION  LOOKUP   *'.
030300     DISPLAY '***************************'.
030400     DISPLAY '*QUERY TIME..:' WS-QUERY-HH ':' WS-QUERY-MN ':'
030500             WS-QUERY-SS ' ON ' WRK-DATE-FORMATTED '*'.
030600     DISPLAY '*-------------------------*'.
030700
030800     IF WS-MATCH-FOUND
030900        MOVE WS-MATCH-START        TO WS-FS-STAMP-X
031000        MOVE WS-MATCH-END          TO WS-FE-STAMP-X
031100        DISPLAY '*ROOM STATUS.:  BOOKED    *'
031200        DISPLAY '*ENTRY ID....:' WS-MATCH-ID '*'
031300        DISPLAY '*BOOKED BY...:' WS-MATCH-NAME '*'
031400        DISPLAY '*FROM........:' WS-FS-HH ':' WS-FS-MN
031500                '  TO ' WS-FE-HH ':' WS-FE-MN '*'
031600     ELSE
031700        DISPLAY '*ROOM STATUS.:  FREE - NO RESERVATION FOUND*'
031800     END-IF.
031900
032000     DISPLAY '*-------------------------*'.
032100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
032200     DISPLAY '*COMPILED........:'
032300     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
032400     DISPLAY '*.................'
032500     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
032600     DISPLAY '*-------------------------*'.
032700     DISPLAY '*CALENDAR ENTRIES READ:' WRK-CALENDAR-REGS-COUNTER
032800     '*'.
032900     DISPLAY '*-------------------------*'.
033000     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
033100     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
033200     DISPLAY '***************************'.
033300
033400     STOP RUN.
033500*----------------------------------------------------------------*
033600 3000-99-EXIT.                   EXIT.
033700*----------------------------------------------------------------*
033800*----------------------------------------------------------------*
033900 8100-TEST-FS-PARAM               SECTION.
034000*----------------------------------------------------------------*
034100     IF WRK-FS-PARAM               NOT EQUAL ZEROS AND 10
034200        MOVE WRK-FS-PARAM          TO  WRK-ERROR-CODE
034300        PERFORM 9999-CALL-ABEND-PGM
034400     END-IF.
034500*----------------------------------------------------------------*
034600 8100-99-EXIT.                   EXIT.
034700*----------------------------------------------------------------*
034800*----------------------------------------------------------------*
034900 8200-TEST-FS-CALENDAR            SECTION.
035000*----------------------------------------------------------------*
035100     IF WRK-FS-CALENDAR            NOT EQUAL ZEROS AND 10
035200        MOVE WRK-FS-CALENDAR       TO  WRK-ERROR-CODE
035300        PERFORM 9999-CALL-ABEND-PGM
035400     END-IF.
035500*----------------------------------------------------------------*
035600 8200-99-EXIT.                   EXIT.
035700*----------------------------------------------------------------*
035800*----------------------------------------------------------------*
035900 9000-GET-DATE-TIME               SECTION.
036000*----------------------------------------------------------------*
036100     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
036200     MOVE YY                       TO YYYY-FORMATTED.
036300     MOVE MM                       TO MM-FORMATTED.
036400     MOVE DD                       TO DD-FORMATTED.
036500     ADD  2000                     TO YYYY-FORMATTED.
036600
036700     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
036800     MOVE HOUR                     TO HOUR-FORMATTED.
036900     MOVE MINUTE                   TO MINUTE-FORMATTED.
037000     MOVE SECOND                   TO SECOND-FORMATTED.
037100*----------------------------------------------------------------*
037200 9000-99-EXIT.                   EXIT.
037300*----------------------------------------------------------------*
037400*----------------------------------------------------------------*
037500 9999-CALL-ABEND-PGM              SECTION.
037600*----------------------------------------------------------------*
037700     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
037800     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
037900     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
038000*----------------------------------------------------------------*
038100 9999-99-EXIT.                   EXIT.
038200*----------------------------------------------------------------*
