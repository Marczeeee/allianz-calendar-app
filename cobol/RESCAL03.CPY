000100*================================================================*
000200*    RESCAL03 -- BOOKING RESULT LINE RECORD                      *
000300*                MEETING ROOM RESERVATION PROJECT - ROOMRES     *
000400*----------------------------------------------------------------*
000500*    ONE PER REQUEST PROCESSED, WRITTEN TO RESULT-FILE.          *
000600*    FIELDS ONLY -- EMBEDDED UNDER THE CALLER'S 01, SAME AS      *
000700*    RESCAL01/RESCAL02.  151 BYTES TOTAL -- MATCHES RESULT-FILE. *
000800*----------------------------------------------------------------*
000900*    03 RES-PERSON-NAME      PIC X(40)  ECHO OF REQUESTER NAME.  *
001000*    03 RES-START-DT         PIC 9(14)  ECHO OF REQUESTED START. *
001100*    03 RES-STATUS           PIC X(08)  ACCEPTED OR REJECTED.    *
001200*    03 RES-ENTRY-ID         PIC 9(09)  ASSIGNED ID, ELSE ZERO.  *
001300*    03 RES-MESSAGE          PIC X(80)  REJECT REASON, ELSE SP.  *
001400*================================================================*
001500     03  RES-PERSON-NAME                    PIC X(40).
001600     03  RES-START-DT                       PIC 9(14).
001700     03  RES-STATUS                         PIC X(08).
001800     03  RES-ENTRY-ID                       PIC 9(09).
001900     03  RES-MESSAGE                        PIC X(80).
