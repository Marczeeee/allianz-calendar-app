000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSVG0001.
000600 AUTHOR.         D R FENWICK.
000700 INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.   29/03/1988.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSVG0001.                                     *
001400*    ANALYST.....: D R FENWICK                                   *
001500*    PROGRAMMER..: D R FENWICK                                   *
001600*    DATE........: 29/03/1988                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: MEETING ROOM RESERVATION PROJECT - ROOMRES    *
001900*----------------------------------------------------------------*
002000*    GOAL........: READ THE DAY'S BOOKING REQUESTS, EDIT EACH    *
002100*                  ONE AGAINST THE FIXED RULE SET AND AGAINST    *
002200*                  THE ROOM CALENDAR ALREADY ON FILE, ASSIGN AN  *
002300*                  ENTRY NUMBER TO EVERY REQUEST THAT PASSES,    *
002400*                  REWRITE THE CALENDAR MASTER AND REPORT ONE    *
002500*                  RESULT LINE PER REQUEST PLUS RUN TOTALS.      *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   PRMFILE         00014       NONE             *
002900*                   CALFILE         00077       RESCAL01         *
003000*                   REQFILE         00068       RESCAL02         *
003100*                   RESFILE         00151       RESCAL03         *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE.  CALENDAR IS A FLAT SEQUENTIAL MASTER, *
003400*                  KEPT IN A WORKING-STORAGE TABLE WHILE THIS    *
003500*                  STEP RUNS AND REWRITTEN WHOLE AT END OF JOB.  *
003600*----------------------------------------------------------------*
003700*    CHANGE LOG:                                                 *
003800*    29/03/1988 DRF  INITIAL VERSION.                            *DRF88   
003900*    11/08/1989 DRF  RAISED THE IN-MEMORY CALENDAR TABLE FROM    *DRF89   
004000*                    200 TO 500 ENTRIES, ROOM IS GETTING USED    *DRF89   
004100*                    A LOT MORE THAN ANYONE EXPECTED.  CR-89-31. *DRF89   
004200*    14/11/1990 DRF  CORRECTED RULE 12 (OVERLAP TEST) - TOUCHING *DRF90   
004300*                    END POINTS WERE BEING REJECTED WHEN THEY    *DRF90   
004400*                    SHOULD BE ALLOWED.  TICKET DPR-1190-004.    *DRF90   
004500*    02/06/1992 MTB  RULE ORDER REVIEWED AGAINST THE BOOKING     *MTB92   
004600*                    DESK PROCEDURE MANUAL, NO CHANGE NEEDED.    *MTB92   
004700*                    REQUEST HD-92-0449.                         *MTB92   
004800*    21/09/1994 MTB  ROOMRES CUT OVER FROM THE OLD CARD-IMAGE    *MTB94   
004900*                    BOOKING SHEETS TO THIS BATCH RUN.  CR-94-118*MTB94   
005000*    08/01/1999 SPK  Y2K REVIEW - ALL DATE FIELDS ON THIS SYSTEM *SPK99   
005100*                    ARE FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.  *SPK99   
005200*                    SIGNED OFF PER Y2K-0199.                    *SPK99   
005300*    17/05/2001 SPK  ADDED THE JULIAN-DAY ROUTINES SO WEEK MATH  *SPK01   
005400*                    HANDLES A REQUEST THAT STRADDLES A MONTH OR *SPK01   
005500*                    YEAR BOUNDARY CORRECTLY.  REQUEST OPS-01-074*SPK01   
005530*    11/03/2003 RWT  RULE 5 CHECKED START AND END DAY-OF-WEEK    *RWT03   
005540*                    SEPARATELY, SO A REQUEST COULD SPAN TWO     *RWT03   
005550*                    CALENDAR DATES AND STILL PASS.  ADDED A     *RWT03   
005560*                    SAME-DATE TEST.  HD-03-019.                 *RWT03   
005600*----------------------------------------------------------------*
005700*================================================================*
005800*           E N V I R O N M E N T      D I V I S I O N           *
005900*================================================================*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300      C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT PARAM-FILE     ASSIGN TO UTS-S-PRMFILE
006900      ORGANIZATION IS     LINE SEQUENTIAL
007000      ACCESS MODE  IS     SEQUENTIAL
007100      FILE STATUS  IS     WRK-FS-PARAM.
007200
007300     SELECT CALENDAR-FILE  ASSIGN TO UTS-S-CALFILE
007400      ORGANIZATION IS     LINE SEQUENTIAL
007500      ACCESS MODE  IS     SEQUENTIAL
007600      FILE STATUS  IS     WRK-FS-CALENDAR.
007700
007800     SELECT REQUEST-FILE   ASSIGN TO UTS-S-REQFILE
007900      ORGANIZATION IS     LINE SEQUENTIAL
008000      ACCESS MODE  IS     SEQUENTIAL
008100      FILE STATUS  IS     WRK-FS-REQUEST.
008200
008300     SELECT RESULT-FILE    ASSIGN TO UTS-S-RESFILE
008400      ORGANIZATION IS     LINE SEQUENTIAL
008500      ACCESS MODE  IS     SEQUENTIAL
008600      FILE STATUS  IS     WRK-FS-RESULT.
008700
008800*================================================================*
008900*                  D A T A      D I V I S I O N                  *
009000*================================================================*
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400 FD PARAM-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORD   IS STANDARD
009700     BLOCK CONTAINS 00 RECORDS.
009800 01 FD-REG-PARAM      PIC X(14).
009900
010000 FD CALENDAR-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORD   IS STANDARD
010300     BLOCK CONTAINS 00 RECORDS.
010400 01 FD-REG-CALENDAR   PIC X(77).
010500
010600 FD REQUEST-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORD   IS STANDARD
010900     BLOCK CONTAINS 00 RECORDS.
011000 01 FD-REG-REQUEST    PIC X(68).
011100
011200 FD RESULT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORD   IS STANDARD
011500     BLOCK CONTAINS 00 RECORDS.
011600 01 FD-REG-RESULT     PIC X(151).
011700
011800*-----------------------------------------------------------------*
011900*                  WORKING-STORAGE SECTION                        *
012000*-----------------------------------------------------------------*
012100 WORKING-STORAGE SECTION.
012200
012300 77 WRK-REQUEST-REGS-COUNTER          PIC 9(06) COMP VALUE ZEROS.
012400 77 WRK-CALENDAR-REGS-COUNTER         PIC 9(06) COMP VALUE ZEROS.
012500 77 WRK-ACCEPTED-COUNTER              PIC 9(06) COMP VALUE ZEROS.
012600 77 WRK-REJECTED-COUNTER              PIC 9(06) COMP VALUE ZEROS.
012700
012800 77 WRK-REQUEST-EOF                   PIC X(03) VALUE SPACES.
012900 77 WRK-CALENDAR-EOF                  PIC X(03) VALUE SPACES.
013000
013100*DATA FOR ERROR LOG:
013200 01 WRK-ERROR-LOG.
013300    03 WRK-PROGRAM                         PIC X(08) VALUE
013400                                                     'RSVG0001'  .
013500    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
013600    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
013700    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
013800    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
013850    03 FILLER                              PIC X(02) VALUE SPACES.
013900
014000*ABENDING PROGRAM:
014100 77 WRK-ABEND-PGM                          PIC X(08) VALUE
014200                                                     'ABENDPGM'  .
014300
014400 01 WRK-FILE-STATUS.
014500    03 WRK-FS-PARAM                        PIC 9(02) VALUE ZEROS.
014600    03 WRK-FS-CALENDAR                     PIC 9(02) VALUE ZEROS.
014700    03 WRK-FS-REQUEST                      PIC 9(02) VALUE ZEROS.
014800    03 WRK-FS-RESULT                       PIC 9(02) VALUE ZEROS.
014850    03 FILLER                              PIC X(02) VALUE SPACES.
014900
015000*ONE-RECORD STAGING AREAS, READ/WRITTEN AGAINST THE FD BUFFERS:
015100 01 WRK-PARAM-REG.
015200    03 WRK-CURRENT-DT                      PIC 9(14) VALUE ZEROS.
015250    03 FILLER                              PIC X(01) VALUE SPACE.
015300
015400 01 WRK-CAL-REC.
015500    COPY 'RESCAL01'.
015600
015700 01 WRK-REQ-REC.
015800    COPY 'RESCAL02'.
015900
016000 01 WRK-RES-REC.
016100    COPY 'RESCAL03'.
016200
016300*THE VALIDATION RULE SET / ERROR MESSAGE CATALOGUE:
016400     COPY 'RESCAL04'.
016500
016600*IN-MEMORY ROOM CALENDAR, LOADED FROM CALFILE AND KEPT IN START
016700*DATE/TIME ORDER FOR THE LIFE OF THIS RUN; REWRITTEN WHOLE BACK
016800*TO CALFILE IN 3000-FINALIZE.  500 ENTRIES IS THE SAME CEILING
016900*THE BOOKING DESK USES FOR ITS OWN PAPER TICKLER FILE.
017000 01 WS-CAL-TABLE.
017100    05 WS-CAL-ENTRY    OCCURS 500 TIMES INDEXED BY WS-CAL-IDX.
017200       10 WS-CAL-ID                        PIC 9(09).
017300       10 WS-CAL-NAME                      PIC X(40).
017400       10 WS-CAL-START                     PIC 9(14).
017500       10 WS-CAL-END                       PIC 9(14).
017600 01 FILLER REDEFINES WS-CAL-TABLE.
017700    05 FILLER          OCCURS 500 TIMES.
017800       10 WS-CAL-ENTRY-BYTES               PIC X(77).
017900
018000 77 WS-CAL-TABLE-COUNT                     PIC 9(06) COMP
018100                                            VALUE ZEROS.
018200 77 WS-OLD-COUNT                           PIC 9(06) COMP
018300                                            VALUE ZEROS.
018400 77 WS-INSERT-POS                          PIC 9(06) COMP
018500                                            VALUE ZEROS.
018600 77 WS-PREV-IDX                            PIC 9(06) COMP
018700                                            VALUE ZEROS.
018800 77 WS-HIGH-ENTRY-ID                       PIC 9(09) COMP
018900                                            VALUE ZEROS.
019000
019100*SWITCHES FOR THE EDIT CHAIN AND THE OVERLAP SCAN:
019200 01 WS-EDIT-STATUS                         PIC X(01) VALUE 'Y'.
019300    88 WS-REQUEST-VALID                    VALUE 'Y'.
019400    88 WS-REQUEST-INVALID                  VALUE 'N'.
019500
019600 01 WS-OVERLAP-STATUS                      PIC X(01) VALUE 'N'.
019700    88 WS-OVERLAP-FOUND                    VALUE 'Y'.
019800    88 WS-OVERLAP-NOT-FOUND                VALUE 'N'.
019900
020000 77 WS-REJECT-MESSAGE                      PIC X(80) VALUE
020100                                            SPACES.
020200
020300*WORKING FIELDS FOR ONE EDIT PASS (BROKEN-OUT PARTS OF THE
020400*REQUEST'S START/END STAMPS SO EACH RULE CAN TEST PLAIN PIC 9
020500*FIELDS INSTEAD OF SLICING THE 14-DIGIT STAMP EVERY TIME):
020600 01 WS-START-PARTS.
020700    05 WS-START-YYYY                       PIC 9(04).
020800    05 WS-START-MM                         PIC 9(02).
020900    05 WS-START-DD                         PIC 9(02).
021000    05 WS-START-HH                         PIC 9(02).
021100    05 WS-START-MN                         PIC 9(02).
021200    05 WS-START-SS                         PIC 9(02).
021300 01 WS-START-PARTS-X REDEFINES WS-START-PARTS.
021400    05 WS-START-STAMP-X                    PIC 9(14).
021500
021600 01 WS-END-PARTS.
021700    05 WS-END-YYYY                         PIC 9(04).
021800    05 WS-END-MM                           PIC 9(02).
021900    05 WS-END-DD                           PIC 9(02).
022000    05 WS-END-HH                           PIC 9(02).
022100    05 WS-END-MN                           PIC 9(02).
022200    05 WS-END-SS                           PIC 9(02).
022300 01 WS-END-PARTS-X REDEFINES WS-END-PARTS.
022400    05 WS-END-STAMP-X                      PIC 9(14).
022500
022600 01 WS-NOW-PARTS.
022700    05 WS-NOW-YYYY                         PIC 9(04).
022800    05 WS-NOW-MM                           PIC 9(02).
022900    05 WS-NOW-DD                           PIC 9(02).
023000    05 WS-NOW-HH                           PIC 9(02).
023100    05 WS-NOW-MN                           PIC 9(02).
023200    05 WS-NOW-SS                           PIC 9(02).
023300 01 WS-NOW-PARTS-X REDEFINES WS-NOW-PARTS.
023400    05 WS-NOW-STAMP-X                      PIC 9(14).
023500
023600 77 WS-START-DOW                           PIC 9(01) COMP
023700                                            VALUE ZERO.
023800 77 WS-END-DOW                             PIC 9(01) COMP
023900                                            VALUE ZERO.
024000 77 WS-START-DOW-HOLD                      PIC 9(01) COMP
024100                                            VALUE ZERO.
024200 77 WS-START-MINUTE-OF-DAY                 PIC 9(04) COMP
024300                                            VALUE ZERO.
024400 77 WS-END-MINUTE-OF-DAY                   PIC 9(04) COMP
024500                                            VALUE ZERO.
024600 77 WS-DURATION-MINUTES                    PIC S9(06) COMP
024700                                            VALUE ZERO.
024800
024900*JULIAN-DAY WORK AREA, SHARED BY THE TWO DATE ROUTINES AT 9300
025000*AND 9500 (SEE OPS-01-074 IN THE CHANGE LOG ABOVE):
025100 01 WS-JD-WORK.
025200    05 WS-JD-Y                             PIC S9(06) COMP.
025300    05 WS-JD-M                             PIC S9(06) COMP.
025400    05 WS-JD-D                             PIC S9(06) COMP.
025500    05 WS-JD-A                             PIC S9(06) COMP.
025600    05 WS-JD-Y2                            PIC S9(08) COMP.
025700    05 WS-JD-M2                            PIC S9(06) COMP.
025750    05 FILLER                              PIC X(01) VALUE SPACE.
025800    05 WS-JD-T1                            PIC S9(08) COMP.
025900    05 WS-JD-T2                            PIC S9(08) COMP.
026000    05 WS-JD-T3                            PIC S9(08) COMP.
026100    05 WS-JD-T4                            PIC S9(08) COMP.
026200 77 WS-JULIAN-DAY-NOW                      PIC S9(08) COMP.
026300
026400*WORKING DATA FOR THE SYSTEM DATE AND TIME.
026500 01 WRK-SYSTEM-DATE.
026600    03 YY                                  PIC 9(02) VALUE ZEROS .
026700    03 MM                                  PIC 9(02) VALUE ZEROS .
026800    03 DD                                  PIC 9(02) VALUE ZEROS .
026900*
027000 01 WRK-DATE-FORMATTED.
027100    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
027200    03 FILLER                              PIC X(01) VALUE '-'   .
027300    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
027400    03 FILLER                              PIC X(01) VALUE '-'   .
027500    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
027600*
027700 01 WRK-SYSTEM-TIME.
027800    03 HOUR                                PIC 9(02) VALUE ZEROS .
027900    03 MINUTE                              PIC 9(02) VALUE ZEROS .
028000    03 SECOND                              PIC 9(02) VALUE ZEROS .
028100    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
028200*
028300 01 WRK-TIME-FORMATTED.
028400    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
028500    03 FILLER                              PIC X(01) VALUE ':'.
028600    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
028700    03 FILLER                              PIC X(01) VALUE ':'.
028800    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
028900
029000 01 WRK-WHEN-COPILED.
029100    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
029200    03 FILLER                              PIC X(01) VALUE '/'.
029300    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
029400    03 FILLER                              PIC X(01) VALUE '/'.
029500    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
029600    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
029700    03 FILLER                              PIC X(01) VALUE '-'.
029800    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
029900    03 FILLER                              PIC X(01) VALUE '-'.
030000    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
030100
030200*================================================================*
030300 PROCEDURE                       DIVISION.
030400*================================================================*
030500*----------------------------------------------------------------*
030600 0000-MAIN-PROCESS               SECTION.
030700*----------------------------------------------------------------*
030800     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
030900
031000     PERFORM 1000-INITIALIZE.
031100
031200     PERFORM 2000-PROCESS-REQUEST UNTIL WRK-REQUEST-EOF
031300                                        EQUAL 'END'.
031400
031500     PERFORM 3000-FINALIZE.
031600*----------------------------------------------------------------*
031700 0000-99-EXIT.                   EXIT.
031800*----------------------------------------------------------------*
031900*----------------------------------------------------------------*
032000 1000-INITIALIZE                 SECTION.
032100*----------------------------------------------------------------*
032200     PERFORM 9000-GET-DATE-TIME.
032300
032400     INITIALIZE WRK-PARAM-REG
032500                WRK-CAL-REC
032600                WRK-REQ-REC
032700                WRK-RES-REC.
032800
032900     OPEN INPUT  PARAM-FILE
033000                 CALENDAR-FILE
033100                 REQUEST-FILE
033200          OUTPUT RESULT-FILE.
033300
033400     MOVE 'OPEN FILE PARAM-FILE'   TO WRK-ERROR-MSG.
033500     PERFORM 8100-TEST-FS-PARAM.
033600
033700     MOVE 'OPEN FILE CALENDAR-FILE' TO WRK-ERROR-MSG.
033800     PERFORM 8200-TEST-FS-CALENDAR.
033900
034000     MOVE 'OPEN FILE REQUEST-FILE' TO WRK-ERROR-MSG.
034100     PERFORM 8300-TEST-FS-REQUEST.
034200
034300     MOVE 'OPEN FILE RESULT-FILE'  TO WRK-ERROR-MSG.
034400     PERFORM 8400-TEST-FS-RESULT.
034500
034600     PERFORM 1100-READ-PARAM.
034700
034800     PERFORM 1200-LOAD-CALENDAR-TABLE.
034900
035000     PERFORM 2100-READ-REQUEST.
035100*----------------------------------------------------------------*
035200 1000-99-EXIT.                   EXIT.
035300*----------------------------------------------------------------*
035400*----------------------------------------------------------------*
035500 1100-READ-PARAM                 SECTION.
035600*----------------------------------------------------------------*
035700     MOVE 'READING PARAM-FILE'   TO   WRK-ERROR-MSG.
035800
035900     READ PARAM-FILE             INTO WRK-PARAM-REG.
036000
036100     PERFORM 8100-TEST-FS-PARAM.
036200
036300     MOVE WRK-CURRENT-DT         TO WS-NOW-STAMP-X.
036400*----------------------------------------------------------------*
036500 1100-99-EXIT.                   EXIT.
036600*----------------------------------------------------------------*
036700*----------------------------------------------------------------*
036800 1200-LOAD-CALENDAR-TABLE        SECTION.
036900*----------------------------------------------------------------*
037000     MOVE ZEROS                  TO WS-CAL-TABLE-COUNT
037100                                     WS-HIGH-ENTRY-ID.
037200
037300     PERFORM 1210-READ-CALENDAR.
037400
037500     PERFORM 1220-ADD-TO-TABLE   UNTIL WRK-CALENDAR-EOF
037600                                       EQUAL 'END'.
037700
037800     CLOSE CALENDAR-FILE.
037900*----------------------------------------------------------------*
038000 1200-99-EXIT.                   EXIT.
038100*----------------------------------------------------------------*
038200*----------------------------------------------------------------*
038300 1210-READ-CALENDAR               SECTION.
038400*----------------------------------------------------------------*
038500     MOVE 'READING CALENDAR-FILE' TO   WRK-ERROR-MSG.
038600
038700     READ CALENDAR-FILE           INTO WRK-CAL-REC.
038800
038900     PERFORM  8200-TEST-FS-CALENDAR.
039000
039100     IF WRK-FS-CALENDAR           EQUAL 10
039200        MOVE 'END'                TO   WRK-CALENDAR-EOF
039300     ELSE
039400        ADD 1                     TO   WRK-CALENDAR-REGS-COUNTER
039500     END-IF.
039600*----------------------------------------------------------------*
039700 1210-99-EXIT.                   EXIT.
039800*----------------------------------------------------------------*
039900*----------------------------------------------------------------*
040000 1220-ADD-TO-TABLE                SECTION.
040100*----------------------------------------------------------------*
040200     ADD 1                        TO WS-CAL-TABLE-COUNT.
040300     SET WS-CAL-IDX               TO WS-CAL-TABLE-COUNT.
040400
040500     MOVE CALENT-ID          OF WRK-CAL-REC
040600                                 TO WS-CAL-ID(WS-CAL-IDX).
040700     MOVE CALENT-PERSON-NAME OF WRK-CAL-REC
040800                                 TO WS-CAL-NAME(WS-CAL-IDX).
040900     MOVE CALENT-START-DT    OF WRK-CAL-REC
041000                                 TO WS-CAL-START(WS-CAL-IDX).
041100     MOVE CALENT-END-DT      OF WRK-CAL-REC
041200                                 TO WS-CAL-END(WS-CAL-IDX).
041300
041400     IF CALENT-ID OF WRK-CAL-REC  GREATER WS-HIGH-ENTRY-ID
041500        MOVE CALENT-ID OF WRK-CAL-REC TO WS-HIGH-ENTRY-ID
041600     END-IF.
041700
041800     PERFORM 1210-READ-CALENDAR.
041900*----------------------------------------------------------------*
042000 1220-99-EXIT.                   EXIT.
042100*----------------------------------------------------------------*
042200*----------------------------------------------------------------*
042300 2000-PROCESS-REQUEST            SECTION.
042400*----------------------------------------------------------------*
042500     PERFORM 5000-VALIDATE-REQUEST.
042600
042700     IF WS-REQUEST-VALID
042800        PERFORM 6000-ACCEPT-REQUEST
042900     ELSE
043000        PERFORM 6500-REJECT-REQUEST
043100     END-IF.
043200
043300     PERFORM 2100-READ-REQUEST.
043400*----------------------------------------------------------------*
043500 2000-99-EXIT.                   EXIT.
043600*----------------------------------------------------------------*
043700*----------------------------------------------------------------*
043800 2100-READ-REQUEST                SECTION.
043900*----------------------------------------------------------------*
044000     MOVE 'READING REQUEST-FILE'  TO   WRK-ERROR-MSG.
044100
044200     READ REQUEST-FILE            INTO WRK-REQ-REC.
044300
044400     PERFORM  8300-TEST-FS-REQUEST.
044500
044600     IF WRK-FS-REQUEST            EQUAL 10
044700        MOVE 'END'                TO   WRK-REQUEST-EOF
044800     ELSE
044900        ADD 1                     TO   WRK-REQUEST-REGS-COUNTER
045000     END-IF.
045100*----------------------------------------------------------------*
045200 2100-99-EXIT.                   EXIT.
045300*----------------------------------------------------------------*
045400*----------------------------------------------------------------*
045500 2900-WRITE-RESULT                SECTION.
045600*----------------------------------------------------------------*
045700     MOVE 'WRITING RESULT-FILE'   TO   WRK-ERROR-MSG.
045800
045900     MOVE WRK-RES-REC              TO   FD-REG-RESULT.
046000
046100     WRITE FD-REG-RESULT.
046200
046300     PERFORM 8400-TEST-FS-RESULT.
046400*----------------------------------------------------------------*
046500 2900-99-EXIT.                   EXIT.
046600*----------------------------------------------------------------*
046700*----------------------------------------------------------------*
046800 3000-FINALIZE                    SECTION.
046900*----------------------------------------------------------------*
047000     PERFORM 3100-WRITE-TOTALS-LINE.
047100
047200     CLOSE PARAM-FILE
047300           REQUEST-FILE
047400           RESULT-FILE.
047500
047600     PERFORM 3200-REWRITE-CALENDAR.
047700
047800     DISPLAY '***************************'.
047900     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
048000     DISPLAY '***************************'.
048100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
048200     DISPLAY '*COMPILED........:'
048300     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
048400     DISPLAY '*.................'
048500     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
048600     DISPLAY '*-------------------------*'.
048700     DISPLAY '*REQUESTS READ........:' WRK-REQUEST-REGS-COUNTER
048800     '*'.
048900     DISPLAY '*ACCEPTED.............:' WRK-ACCEPTED-COUNTER
049000     '*'.
049100     DISPLAY '*REJECTED.............:' WRK-REJECTED-COUNTER
049200     '*'.
049300     DISPLAY '*-------------------------*'.
049400     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
049500     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
049600     DISPLAY '***************************'.
049700
049800     STOP RUN.
049900*----------------------------------------------------------------*
050000 3000-99-EXIT.                   EXIT.
050100*----------------------------------------------------------------*
050200*----------------------------------------------------------------*
050300 3100-WRITE-TOTALS-LINE           SECTION.
050400*----------------------------------------------------------------*
050500     MOVE 'WRITING RESULT TOTALS' TO WRK-ERROR-MSG.
050600
050700     MOVE SPACES                  TO FD-REG-RESULT.
050800     STRING 'REQUESTS READ: '     DELIMITED BY SIZE
050900            WRK-REQUEST-REGS-COUNTER DELIMITED BY SIZE
051000            '  ACCEPTED: '        DELIMITED BY SIZE
051100            WRK-ACCEPTED-COUNTER  DELIMITED BY SIZE
051200            '  REJECTED: '        DELIMITED BY SIZE
051300            WRK-REJECTED-COUNTER  DELIMITED BY SIZE
051400                                  INTO FD-REG-RESULT.
051500
051600     WRITE FD-REG-RESULT.
051700
051800     PERFORM 8400-TEST-FS-RESULT.
051900*----------------------------------------------------------------*
052000 3100-99-EXIT.                   EXIT.
052100*----------------------------------------------------------------*
052200*----------------------------------------------------------------*
052300 3200-REWRITE-CALENDAR            SECTION.
052400*----------------------------------------------------------------*
052500     MOVE 'REWRITING CALENDAR-FILE' TO WRK-ERROR-MSG.
052600
052700     OPEN OUTPUT CALENDAR-FILE.
052800
052900     PERFORM 8200-TEST-FS-CALENDAR.
053000
053100     PERFORM 3210-WRITE-CALENDAR-ENTRY
053200        VARYING WS-CAL-IDX FROM 1 BY 1
053300        UNTIL WS-CAL-IDX > WS-CAL-TABLE-COUNT.
053400
053500     CLOSE CALENDAR-FILE.
053600*----------------------------------------------------------------*
053700 3200-99-EXIT.                   EXIT.
053800*----------------------------------------------------------------*
053900*----------------------------------------------------------------*
054000 3210-WRITE-CALENDAR-ENTRY        SECTION.
054100*----------------------------------------------------------------*
054200     MOVE WS-CAL-ID(WS-CAL-IDX)    TO CALENT-ID      OF WRK-CAL-REC.
054300     MOVE WS-CAL-NAME(WS-CAL-IDX)  TO CALENT-PERSON-NAME
054400                                      OF WRK-CAL-REC.
054500     MOVE WS-CAL-START(WS-CAL-IDX) TO CALENT-START-DT
054600                                      OF WRK-CAL-REC.
054700     MOVE WS-CAL-END(WS-CAL-IDX)   TO CALENT-END-DT
054800                                      OF WRK-CAL-REC.
054900
055000     MOVE WRK-CAL-REC              TO FD-REG-CALENDAR.
055100
055200     WRITE FD-REG-CALENDAR.
055300
055400     PERFORM 8200-TEST-FS-CALENDAR.
055500*----------------------------------------------------------------*
055600 3210-99-EXIT.                   EXIT.
055700*----------------------------------------------------------------*
055800*----------------------------------------------------------------*
055900 5000-VALIDATE-REQUEST            SECTION.
056000*----------------------------------------------------------------*
056100     SET WS-REQUEST-VALID          TO TRUE.
056200     MOVE SPACES                   TO WS-REJECT-MESSAGE.
056300
056400     MOVE REQ-START-DT OF WRK-REQ-REC TO WS-START-STAMP-X.
056500     MOVE REQ-END-DT   OF WRK-REQ-REC TO WS-END-STAMP-X.
056600
056700     PERFORM 5100-EDIT-NAME.
056800
056900     IF WS-REQUEST-VALID
057000        PERFORM 5101-EDIT-START-PRESENT
057100     END-IF.
057200
057300     IF WS-REQUEST-VALID
057400        PERFORM 5102-EDIT-END-PRESENT
057500     END-IF.
057600
057700     IF WS-REQUEST-VALID
057800        PERFORM 5103-EDIT-START-BEFORE-END
057900     END-IF.
058000
058100     IF WS-REQUEST-VALID
058200        PERFORM 5104-EDIT-START-FUTURE
058300     END-IF.
058400
058500     IF WS-REQUEST-VALID
058600        PERFORM 5105-EDIT-WEEKDAY
058700     END-IF.
058800
058900     IF WS-REQUEST-VALID
059000        PERFORM 5106-EDIT-START-TIME
059100     END-IF.
059200
059300     IF WS-REQUEST-VALID
059400        PERFORM 5107-EDIT-END-TIME
059500     END-IF.
059600
059700     IF WS-REQUEST-VALID
059800        PERFORM 5108-EDIT-START-MINUTE
059900     END-IF.
060000
060100     IF WS-REQUEST-VALID
060200        PERFORM 5109-EDIT-DURATION-MULTIPLE
060300     END-IF.
060400
060500     IF WS-REQUEST-VALID
060600        PERFORM 5110-EDIT-DURATION-MIN
060700     END-IF.
060800
060900     IF WS-REQUEST-VALID
061000        PERFORM 5111-EDIT-DURATION-MAX
061100     END-IF.
061200
061300     IF WS-REQUEST-VALID
061400        PERFORM 5112-EDIT-OVERLAP
061500     END-IF.
061600*----------------------------------------------------------------*
061700 5000-99-EXIT.                   EXIT.
061800*----------------------------------------------------------------*
061900*----------------------------------------------------------------*
062000 5100-EDIT-NAME                   SECTION.
062100*----------------------------------------------------------------*
062200     IF REQ-PERSON-NAME OF WRK-REQ-REC EQUAL SPACES
062300        SET WS-REQUEST-INVALID     TO TRUE
062400        MOVE VALID-MESSAGE-TEXT(VM-NAME-MANDATORY)
062500                                   TO WS-REJECT-MESSAGE
062600     END-IF.
062700*----------------------------------------------------------------*
062800 5100-99-EXIT.                   EXIT.
062900*----------------------------------------------------------------*
063000*----------------------------------------------------------------*
063100 5101-EDIT-START-PRESENT          SECTION.
063200*----------------------------------------------------------------*
063300     IF REQ-START-DT OF WRK-REQ-REC EQUAL ZEROS
063400        SET WS-REQUEST-INVALID     TO TRUE
063500        MOVE VALID-MESSAGE-TEXT(VM-START-MANDATORY)
063600                                   TO WS-REJECT-MESSAGE
063700     END-IF.
063800*----------------------------------------------------------------*
063900 5101-99-EXIT.                   EXIT.
064000*----------------------------------------------------------------*
064100*----------------------------------------------------------------*
064200 5102-EDIT-END-PRESENT            SECTION.
064300*----------------------------------------------------------------*
064400     IF REQ-END-DT OF WRK-REQ-REC   EQUAL ZEROS
064500        SET WS-REQUEST-INVALID     TO TRUE
064600        MOVE VALID-MESSAGE-TEXT(VM-END-MANDATORY)
064700                                   TO WS-REJECT-MESSAGE
064800     END-IF.
064900*----------------------------------------------------------------*
065000 5102-99-EXIT.                   EXIT.
065100*----------------------------------------------------------------*
065200*----------------------------------------------------------------*
065300 5103-EDIT-START-BEFORE-END       SECTION.
065400*----------------------------------------------------------------*
065500     IF REQ-START-DT OF WRK-REQ-REC NOT LESS
065600        REQ-END-DT   OF WRK-REQ-REC
065700        SET WS-REQUEST-INVALID     TO TRUE
065800        MOVE VALID-MESSAGE-TEXT(VM-START-BEFORE-END)
065900                                   TO WS-REJECT-MESSAGE
066000     END-IF.
066100*----------------------------------------------------------------*
066200 5103-99-EXIT.                   EXIT.
066300*----------------------------------------------------------------*
066400*----------------------------------------------------------------*
066500 5104-EDIT-START-FUTURE           SECTION.
066600*----------------------------------------------------------------*
066700     IF REQ-START-DT OF WRK-REQ-REC NOT GREATER
066800        WRK-CURRENT-DT
066900        SET WS-REQUEST-INVALID     TO TRUE
067000        MOVE VALID-MESSAGE-TEXT(VM-START-IN-FUTURE)
067100                                   TO WS-REJECT-MESSAGE
067200     END-IF.
067300*----------------------------------------------------------------*
067400 5104-99-EXIT.                   EXIT.
067500*----------------------------------------------------------------*
067600*----------------------------------------------------------------*
067700 5105-EDIT-WEEKDAY                SECTION.
067800*----------------------------------------------------------------*
067900     MOVE WS-START-YYYY            TO WS-JD-Y.
068000     MOVE WS-START-MM              TO WS-JD-M.
068100     MOVE WS-START-DD              TO WS-JD-D.
068200     PERFORM 9300-COMPUTE-JULIAN-DAY.
068300     PERFORM 9500-JULIAN-TO-DOW.
068400     MOVE WS-START-DOW-HOLD        TO WS-START-DOW.
068500
068600     MOVE WS-END-YYYY              TO WS-JD-Y.
068700     MOVE WS-END-MM                TO WS-JD-M.
068800     MOVE WS-END-DD                TO WS-JD-D.
068900     PERFORM 9300-COMPUTE-JULIAN-DAY.
069000     PERFORM 9500-JULIAN-TO-DOW.
069100     MOVE WS-START-DOW-HOLD        TO WS-END-DOW.
069200
069300     IF WS-START-DOW GREATER 5 OR WS-END-DOW GREATER 5
069400        SET WS-REQUEST-INVALID     TO TRUE
069500        MOVE VALID-MESSAGE-TEXT(VM-MUST-BE-WEEKDAY)
069600                                   TO WS-REJECT-MESSAGE
069700     END-IF.
069710*    START AND END MUST FALL ON THE SAME CALENDAR DATE -- A
069720*    REQUEST THAT CROSSES MIDNIGHT IS NOT "ONE WEEKDAY" NO MATTER
069730*    HOW SHORT THE CLOCK-TIME SPAN LOOKS.  SEE HD-03-019.
069740     IF WS-START-YYYY NOT EQUAL WS-END-YYYY OR
069750        WS-START-MM   NOT EQUAL WS-END-MM   OR
069760        WS-START-DD   NOT EQUAL WS-END-DD
069770        SET WS-REQUEST-INVALID     TO TRUE
069780        MOVE VALID-MESSAGE-TEXT(VM-MUST-BE-WEEKDAY)
069790                                   TO WS-REJECT-MESSAGE
069800     END-IF.
069810*----------------------------------------------------------------*
069900 5105-99-EXIT.                   EXIT.
070000*----------------------------------------------------------------*
070100*----------------------------------------------------------------*
070200 5106-EDIT-START-TIME             SECTION.
070300*----------------------------------------------------------------*
070400     IF WS-START-HH LESS 9
070500        SET WS-REQUEST-INVALID     TO TRUE
070600        MOVE VALID-MESSAGE-TEXT(VM-START-AFTER-0900)
070700                                   TO WS-REJECT-MESSAGE
070800     END-IF.
070900*----------------------------------------------------------------*
071000 5106-99-EXIT.                   EXIT.
071100*----------------------------------------------------------------*
071200*----------------------------------------------------------------*
071300 5107-EDIT-END-TIME               SECTION.
071400*----------------------------------------------------------------*
071500     IF WS-END-HH GREATER 17
071600        SET WS-REQUEST-INVALID     TO TRUE
071700        MOVE VALID-MESSAGE-TEXT(VM-END-BEFORE-1700)
071800                                   TO WS-REJECT-MESSAGE
071900     ELSE
072000        IF WS-END-HH EQUAL 17 AND
072100           (WS-END-MM NOT EQUAL ZEROS OR WS-END-SS NOT EQUAL
072200            ZEROS)
072300           SET WS-REQUEST-INVALID  TO TRUE
072400           MOVE VALID-MESSAGE-TEXT(VM-END-BEFORE-1700)
072500                                   TO WS-REJECT-MESSAGE
072600        END-IF
072700     END-IF.
072800*----------------------------------------------------------------*
072900 5107-99-EXIT.                   EXIT.
073000*----------------------------------------------------------------*
073100*----------------------------------------------------------------*
073200 5108-EDIT-START-MINUTE           SECTION.
073300*----------------------------------------------------------------*
073400     IF WS-START-SS NOT EQUAL ZEROS OR
073500        (WS-START-MN NOT EQUAL ZEROS AND
073600         WS-START-MN NOT EQUAL 30)
073700        SET WS-REQUEST-INVALID     TO TRUE
073800        MOVE VALID-MESSAGE-TEXT(VM-START-ON-HALF-HOUR)
073900                                   TO WS-REJECT-MESSAGE
074000     END-IF.
074100*----------------------------------------------------------------*
074200 5108-99-EXIT.                   EXIT.
074300*----------------------------------------------------------------*
074400*----------------------------------------------------------------*
074500 5109-EDIT-DURATION-MULTIPLE      SECTION.
074600*----------------------------------------------------------------*
074700     COMPUTE WS-START-MINUTE-OF-DAY =
074800             (WS-START-HH * 60) + WS-START-MN.
074900     COMPUTE WS-END-MINUTE-OF-DAY   =
075000             (WS-END-HH   * 60) + WS-END-MN.
075100     COMPUTE WS-DURATION-MINUTES    =
075200             WS-END-MINUTE-OF-DAY - WS-START-MINUTE-OF-DAY.
075300
075400     DIVIDE WS-DURATION-MINUTES BY 30
075500             GIVING WS-JD-T1 REMAINDER WS-JD-T2.
075600
075700     IF WS-JD-T2 NOT EQUAL ZERO
075800        SET WS-REQUEST-INVALID     TO TRUE
075900        MOVE VALID-MESSAGE-TEXT(VM-MULTIPLE-OF-30)
076000                                   TO WS-REJECT-MESSAGE
076100     END-IF.
076200*----------------------------------------------------------------*
076300 5109-99-EXIT.                   EXIT.
076400*----------------------------------------------------------------*
076500*----------------------------------------------------------------*
076600 5110-EDIT-DURATION-MIN           SECTION.
076700*----------------------------------------------------------------*
076800     IF WS-DURATION-MINUTES LESS 30
076900        SET WS-REQUEST-INVALID     TO TRUE
077000        MOVE VALID-MESSAGE-TEXT(VM-AT-LEAST-30)
077100                                   TO WS-REJECT-MESSAGE
077200     END-IF.
077300*----------------------------------------------------------------*
077400 5110-99-EXIT.                   EXIT.
077500*----------------------------------------------------------------*
077600*----------------------------------------------------------------*
077700 5111-EDIT-DURATION-MAX           SECTION.
077800*----------------------------------------------------------------*
077900     IF WS-DURATION-MINUTES GREATER 180
078000        SET WS-REQUEST-INVALID     TO TRUE
078100        MOVE VALID-MESSAGE-TEXT(VM-AT-MOST-180)
078200                                   TO WS-REJECT-MESSAGE
078300     END-IF.
078400*----------------------------------------------------------------*
078500 5111-99-EXIT.                   EXIT.
078600*----------------------------------------------------------------*
078700*----------------------------------------------------------------*
078800 5112-EDIT-OVERLAP                SECTION.
078900*----------------------------------------------------------------*
079000     SET WS-OVERLAP-NOT-FOUND      TO TRUE.
079100
079200     PERFORM 5115-TEST-ONE-ENTRY
079300        VARYING WS-CAL-IDX FROM 1 BY 1
079400        UNTIL WS-CAL-IDX GREATER WS-CAL-TABLE-COUNT
079500           OR WS-OVERLAP-FOUND.
079600
079700     IF WS-OVERLAP-FOUND
079800        SET WS-REQUEST-INVALID     TO TRUE
079900        MOVE VALID-MESSAGE-TEXT(VM-OVERLAPS-EXISTING)
080000                                   TO WS-REJECT-MESSAGE
080100     END-IF.
080200*----------------------------------------------------------------*
080300 5112-99-EXIT.                   EXIT.
080400*----------------------------------------------------------------*
080500*----------------------------------------------------------------*
080600 5115-TEST-ONE-ENTRY              SECTION.
080700*----------------------------------------------------------------*
080800     IF REQ-START-DT OF WRK-REQ-REC LESS WS-CAL-END(WS-CAL-IDX)
080900        AND WS-CAL-START(WS-CAL-IDX) LESS
081000            REQ-END-DT OF WRK-REQ-REC
081100        SET WS-OVERLAP-FOUND       TO TRUE
081200     END-IF.
081300*----------------------------------------------------------------*
081400 5115-99-EXIT.                   EXIT.
081500*----------------------------------------------------------------*
081600*----------------------------------------------------------------*
081700 6000-ACCEPT-REQUEST              SECTION.
081800*----------------------------------------------------------------*
081900     ADD 1                         TO WS-HIGH-ENTRY-ID.
082000
082100     PERFORM 6100-INSERT-INTO-TABLE.
082200
082300     MOVE REQ-PERSON-NAME OF WRK-REQ-REC
082400                           TO RES-PERSON-NAME OF WRK-RES-REC.
082500     MOVE REQ-START-DT    OF WRK-REQ-REC
082600                           TO RES-START-DT    OF WRK-RES-REC.
082700     MOVE 'ACCEPTED'               TO RES-STATUS   OF WRK-RES-REC.
082800     MOVE WS-HIGH-ENTRY-ID         TO RES-ENTRY-ID OF WRK-RES-REC.
082900     MOVE SPACES                   TO RES-MESSAGE  OF WRK-RES-REC.
083000
083100     PERFORM 2900-WRITE-RESULT.
083200
083300     ADD 1                         TO WRK-ACCEPTED-COUNTER.
083400*----------------------------------------------------------------*
083500 6000-99-EXIT.                   EXIT.
083600*----------------------------------------------------------------*
083700*----------------------------------------------------------------*
083800 6100-INSERT-INTO-TABLE           SECTION.
083900*----------------------------------------------------------------*
084000     MOVE WS-CAL-TABLE-COUNT       TO WS-OLD-COUNT.
084100
084200     PERFORM 6110-FIND-INSERT-POSITION.
084300
084400     ADD 1                         TO WS-CAL-TABLE-COUNT.
084500
084600     PERFORM 6120-SHIFT-ONE
084700        VARYING WS-CAL-IDX FROM WS-CAL-TABLE-COUNT BY -1
084800        UNTIL WS-CAL-IDX NOT GREATER WS-INSERT-POS.
084900
085000     MOVE WS-HIGH-ENTRY-ID         TO WS-CAL-ID(WS-INSERT-POS).
085100     MOVE REQ-PERSON-NAME OF WRK-REQ-REC
085200                           TO WS-CAL-NAME(WS-INSERT-POS).
085300     MOVE REQ-START-DT    OF WRK-REQ-REC
085400                           TO WS-CAL-START(WS-INSERT-POS).
085500     MOVE REQ-END-DT      OF WRK-REQ-REC
085600                           TO WS-CAL-END(WS-INSERT-POS).
085700*----------------------------------------------------------------*
085800 6100-99-EXIT.                   EXIT.
085900*----------------------------------------------------------------*
086000*----------------------------------------------------------------*
086100 6110-FIND-INSERT-POSITION        SECTION.
086200*----------------------------------------------------------------*
086300     COMPUTE WS-INSERT-POS = WS-OLD-COUNT + 1.
086400
086500     PERFORM 6115-TEST-POSITION
086600        VARYING WS-CAL-IDX FROM 1 BY 1
086700        UNTIL WS-CAL-IDX GREATER WS-OLD-COUNT
086800           OR WS-INSERT-POS NOT EQUAL WS-OLD-COUNT + 1.
086900*----------------------------------------------------------------*
087000 6110-99-EXIT.                   EXIT.
087100*----------------------------------------------------------------*
087200*----------------------------------------------------------------*
087300 6115-TEST-POSITION               SECTION.
087400*----------------------------------------------------------------*
087500     IF WS-CAL-START(WS-CAL-IDX) GREATER
087600        REQ-START-DT OF WRK-REQ-REC
087700        MOVE WS-CAL-IDX            TO WS-INSERT-POS
087800     END-IF.
087900*----------------------------------------------------------------*
088000 6115-99-EXIT.                   EXIT.
088100*----------------------------------------------------------------*
088200*----------------------------------------------------------------*
088300 6120-SHIFT-ONE                   SECTION.
088400*----------------------------------------------------------------*
088500     COMPUTE WS-PREV-IDX = WS-CAL-IDX - 1.
088600
088700     MOVE WS-CAL-ID(WS-PREV-IDX)    TO WS-CAL-ID(WS-CAL-IDX).
088800     MOVE WS-CAL-NAME(WS-PREV-IDX)  TO WS-CAL-NAME(WS-CAL-IDX).
088900     MOVE WS-CAL-START(WS-PREV-IDX) TO WS-CAL-START(WS-CAL-IDX).
089000     MOVE WS-CAL-END(WS-PREV-IDX)   TO WS-CAL-END(WS-CAL-IDX).
089100*----------------------------------------------------------------*
089200 6120-99-EXIT.                   EXIT.
089300*----------------------------------------------------------------*
089400*----------------------------------------------------------------*
089500 6500-REJECT-REQUEST              SECTION.
089600*----------------------------------------------------------------*
089700     MOVE REQ-PERSON-NAME OF WRK-REQ-REC
089800                           TO RES-PERSON-NAME OF WRK-RES-REC.
089900     MOVE REQ-START-DT    OF WRK-REQ-REC
090000                           TO RES-START-DT    OF WRK-RES-REC.
090100     MOVE 'REJECTED'               TO RES-STATUS   OF WRK-RES-REC.
090200     MOVE ZEROS                    TO RES-ENTRY-ID OF WRK-RES-REC.
090300     MOVE WS-REJECT-MESSAGE        TO RES-MESSAGE  OF WRK-RES-REC.
090400
090500     PERFORM 2900-WRITE-RESULT.
090600
090700     ADD 1                         TO WRK-REJECTED-COUNTER.
090800*----------------------------------------------------------------*
090900 6500-99-EXIT.                   EXIT.
091000*----------------------------------------------------------------*
091100*----------------------------------------------------------------*
091200 8100-TEST-FS-PARAM               SECTION.
091300*----------------------------------------------------------------*
091400     IF WRK-FS-PARAM               NOT EQUAL ZEROS AND 10
091500        MOVE WRK-FS-PARAM          TO  WRK-ERROR-CODE
091600        PERFORM 9999-CALL-ABEND-PGM
091700     END-IF.
091800*----------------------------------------------------------------*
091900 8100-99-EXIT.                   EXIT.
092000*----------------------------------------------------------------*
092100*----------------------------------------------------------------*
092200 8200-TEST-FS-CALENDAR            SECTION.
092300*----------------------------------------------------------------*
092400     IF WRK-FS-CALENDAR            NOT EQUAL ZEROS AND 10
092500        MOVE WRK-FS-CALENDAR       TO  WRK-ERROR-CODE
092600        PERFORM 9999-CALL-ABEND-PGM
092700     END-IF.
092800*----------------------------------------------------------------*
092900 8200-99-EXIT.                   EXIT.
093000*----------------------------------------------------------------*
093100*----------------------------------------------------------------*
093200 8300-TEST-FS-REQUEST             SECTION.
093300*----------------------------------------------------------------*
093400     IF WRK-FS-REQUEST             NOT EQUAL ZEROS AND 10
093500        MOVE WRK-FS-REQUEST        TO  WRK-ERROR-CODE
093600        PERFORM 9999-CALL-ABEND-PGM
093700     END-IF.
093800*----------------------------------------------------------------*
093900 8300-99-EXIT.                   EXIT.
094000*----------------------------------------------------------------*
094100*----------------------------------------------------------------*
094200 8400-TEST-FS-RESULT              SECTION.
094300*----------------------------------------------------------------*
094400     IF WRK-FS-RESULT              NOT EQUAL ZEROS
094500        MOVE WRK-FS-RESULT         TO  WRK-ERROR-CODE
094600        PERFORM 9999-CALL-ABEND-PGM
094700     END-IF.
094800*----------------------------------------------------------------*
094900 8400-99-EXIT.                   EXIT.
095000*----------------------------------------------------------------*
095100*----------------------------------------------------------------*
095200 9000-GET-DATE-TIME               SECTION.
095300*----------------------------------------------------------------*
095400     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
095500     MOVE YY                       TO YYYY-FORMATTED.
095600     MOVE MM                       TO MM-FORMATTED.
095700     MOVE DD                       TO DD-FORMATTED.
095800     ADD  2000                     TO YYYY-FORMATTED.
095900
096000     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
096100     MOVE HOUR                     TO HOUR-FORMATTED.
096200     MOVE MINUTE                   TO MINUTE-FORMATTED.
096300     MOVE SECOND                   TO SECOND-FORMATTED.
096400*----------------------------------------------------------------*
096500 9000-99-EXIT.                   EXIT.
096600*----------------------------------------------------------------*
096700*----------------------------------------------------------------*
096800 9300-COMPUTE-JULIAN-DAY          SECTION.
096900*----------------------------------------------------------------*
097000*    FLIEGEL & VAN FLANDERN CIVIL-TO-JULIAN CONVERSION.  NO
097100*    INTRINSIC FUNCTIONS ON THIS SHOP'S COMPILER, SO EVERY
097200*    DIVISION BELOW IS TRUNCATED ONE STEP AT A TIME THE OLD WAY.
097300*----------------------------------------------------------------*
097400     COMPUTE WS-JD-A  = (14 - WS-JD-M) / 12.
097500     COMPUTE WS-JD-Y2 = WS-JD-Y + 4800 - WS-JD-A.
097600     COMPUTE WS-JD-M2 = WS-JD-M + (12 * WS-JD-A) - 3.
097700
097800     COMPUTE WS-JD-T1 = ((153 * WS-JD-M2) + 2) / 5.
097900     COMPUTE WS-JD-T2 = WS-JD-Y2 / 4.
098000     COMPUTE WS-JD-T3 = WS-JD-Y2 / 100.
098100     COMPUTE WS-JD-T4 = WS-JD-Y2 / 400.
098200
098300     COMPUTE WS-JULIAN-DAY-NOW =
098400             WS-JD-D + WS-JD-T1 + (365 * WS-JD-Y2)
098500             + WS-JD-T2 - WS-JD-T3 + WS-JD-T4 - 32045.
098600*----------------------------------------------------------------*
098700 9300-99-EXIT.                   EXIT.
098800*----------------------------------------------------------------*
098900*----------------------------------------------------------------*
099000 9500-JULIAN-TO-DOW               SECTION.
099100*----------------------------------------------------------------*
099200*    MONDAY=1 ... SUNDAY=7, DERIVED STRAIGHT FROM THE JULIAN
099300*    DAY NUMBER COMPUTED ABOVE (JDN MOD 7) + 1.
099400*----------------------------------------------------------------*
099500     DIVIDE WS-JULIAN-DAY-NOW BY 7
099600             GIVING WS-JD-T1 REMAINDER WS-JD-T2.
099700
099800     COMPUTE WS-START-DOW-HOLD = WS-JD-T2 + 1.
099900*----------------------------------------------------------------*
100000 9500-99-EXIT.                   EXIT.
100100*----------------------------------------------------------------*
100200*----------------------------------------------------------------*
100300 9999-CALL-ABEND-PGM              SECTION.
100400*----------------------------------------------------------------*
100500     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
100600     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
100700     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
100800*----------------------------------------------------------------*
100900 9999-99-EXIT.                   EXIT.
101000*----------------------------------------------------------------*
