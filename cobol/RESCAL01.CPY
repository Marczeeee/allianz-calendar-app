000100*================================================================*
000200*    RESCAL01 -- CALENDAR ENTRY (ACCEPTED RESERVATION) RECORD    *
000300*                MEETING ROOM RESERVATION PROJECT - ROOMRES     *
000400*----------------------------------------------------------------*
000500*    ONE OF THESE PER ACCEPTED RESERVATION ON CALENDAR-FILE.     *
000600*    FIELDS ONLY -- NO 01 HEADER, SO THIS BOOK IS EMBEDDED       *
000700*    UNDER A DIFFERENT WRK-xxxx-REG IN EACH CALLING PROGRAM, SO  *
000800*    ONE BOOK SERVES ALL FOUR RSVGnnnn RUNS WITHOUT A REWRITE.   *
000900*    77 BYTES TOTAL -- MATCHES CALENDAR-FILE LRECL EXACTLY.      *
001000*----------------------------------------------------------------*
001100*    03 CALENT-ID            PIC 9(09)  UNIQUE SEQ. ENTRY NBR.   *
001200*    03 CALENT-PERSON-NAME   PIC X(40)  WHO BOOKED THE ROOM.     *
001300*    03 CALENT-START-DT      PIC 9(14)  YYYYMMDDHHMMSS START.    *
001400*    03 CALENT-END-DT        PIC 9(14)  YYYYMMDDHHMMSS END.      *
001500*================================================================*
001600     03  CALENT-ID                          PIC 9(09).
001700     03  CALENT-PERSON-NAME                 PIC X(40).
001800     03  CALENT-START-DT                    PIC 9(14).
001900     03  CALENT-END-DT                      PIC 9(14).
