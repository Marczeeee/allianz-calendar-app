000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSVG0002.
000600 AUTHOR.         D R FENWICK.
000700 INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.   04/04/1988.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSVG0002.                                     *
001400*    ANALYST.....: D R FENWICK                                   *
001500*    PROGRAMMER..: D R FENWICK                                   *
001600*    DATE........: 04/04/1988                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: MEETING ROOM RESERVATION PROJECT - ROOMRES    *
001900*----------------------------------------------------------------*
002000*    GOAL........: PRINT THE ROOM BOOKING SCHEDULE FOR THE WEEK  *
002100*                  (MONDAY THROUGH SUNDAY) THAT CONTAINS THE     *
002200*                  PROCESSING DATE ON PRMFILE, ONE LINE PER      *
002300*                  ENTRY, OLDEST START FIRST, WITH A TRAILING    *
002400*                  COUNT LINE.                                   *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   PRMFILE         00014       NONE             *
002800*                   CALFILE         00077       RESCAL01         *
002900*                   SCHRPT          00132       NONE             *
003000*----------------------------------------------------------------*
003100*    TABLE DB2...:  NONE.  SEE RSVG0001 FOR THE CALENDAR MASTER. *
003200*----------------------------------------------------------------*
003300*    CHANGE LOG:                                                 *
003400*    04/04/1988 DRF  INITIAL VERSION.                            *DRF88   
003500*    14/11/1990 DRF  SHARED JULIAN-DAY LOGIC WITH RSVG0001 SO    *DRF90   
003600*                    THE WEEK BOUNDARY IS COMPUTED THE SAME WAY  *DRF90   
003700*                    ON BOTH PROGRAMS.  TICKET DPR-1190-004.     *DRF90   
003800*    21/09/1994 MTB  ROOMRES CUTOVER FROM CARD-IMAGE SCHEDULE    *MTB94   
003900*                    BOARD TO THIS PRINTED REPORT.  CR-94-118.   *MTB94   
004000*    08/01/1999 SPK  Y2K REVIEW - ALL DATE FIELDS ON THIS SYSTEM *SPK99   
004100*                    ARE FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.  *SPK99   
004200*                    SIGNED OFF PER Y2K-0199.                    *SPK99   
004300*    17/05/2001 SPK  ADDED THE JULIAN-DAY ROUTINES SO THE WEEK   *SPK01   
004400*                    WINDOW IS CORRECT WHEN THE PROCESSING DATE  *SPK01   
004500*                    FALLS NEAR A MONTH OR YEAR BOUNDARY.        *SPK01   
004600*                    REQUEST OPS-01-074.                         *SPK01   
004650*    11/03/2003 RWT  SCHEDULE DATE COLUMN WAS PRINTING DD-MM-    *RWT03   
004660*                    YYYY, SPEC CALLS FOR YYYY-MM-DD.  SWAPPED   *RWT03   
004670*                    WS-EDIT-DATE FIELD ORDER.  HD-03-019.       *RWT03   
004700*----------------------------------------------------------------*
004800*================================================================*
004900*           E N V I R O N M E N T      D I V I S I O N           *
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400      C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT PARAM-FILE     ASSIGN TO UTS-S-PRMFILE
006000      ORGANIZATION IS     LINE SEQUENTIAL
006100      ACCESS MODE  IS     SEQUENTIAL
006200      FILE STATUS  IS     WRK-FS-PARAM.
006300
006400     SELECT CALENDAR-FILE  ASSIGN TO UTS-S-CALFILE
006500      ORGANIZATION IS     LINE SEQUENTIAL
006600      ACCESS MODE  IS     SEQUENTIAL
006700      FILE STATUS  IS     WRK-FS-CALENDAR.
006800
006900     SELECT SCHEDULE-REPORT ASSIGN TO UTS-S-SCHRPT
007000      ORGANIZATION IS     LINE SEQUENTIAL
007100      ACCESS MODE  IS     SEQUENTIAL
007200      FILE STATUS  IS     WRK-FS-SCHRPT.
007300
007400*================================================================*
007500*                  D A T A      D I V I S I O N                  *
007600*================================================================*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD PARAM-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORD   IS STANDARD
008300     BLOCK CONTAINS 00 RECORDS.
008400 01 FD-REG-PARAM      PIC X(14).
008500
008600 FD CALENDAR-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORD   IS STANDARD
008900     BLOCK CONTAINS 00 RECORDS.
009000 01 FD-REG-CALENDAR   PIC X(77).
009100
009200 FD SCHEDULE-REPORT
009300     RECORDING MODE IS F
009400     LABEL RECORD   IS STANDARD
009500     BLOCK CONTAINS 00 RECORDS.
009600 01 FD-REG-SCHRPT     PIC X(132).
009700
009800*-----------------------------------------------------------------*
009900*                  WORKING-STORAGE SECTION                        *
010000*-----------------------------------------------------------------*
010100 WORKING-STORAGE SECTION.
010200
010300 77 WRK-CALENDAR-REGS-COUNTER         PIC 9(06) COMP VALUE ZEROS.
010400 77 WRK-PRINTED-COUNTER               PIC 9(06) COMP VALUE ZEROS.
010500
010600 77 WRK-CALENDAR-EOF                  PIC X(03) VALUE SPACES.
010700
010800*DATA FOR ERROR LOG:
010900 01 WRK-ERROR-LOG.
011000    03 WRK-PROGRAM                         PIC X(08) VALUE
011100                                                     'RSVG0002'  .
011200    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
011300    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
011400    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
011500    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
011550    03 FILLER                              PIC X(02) VALUE SPACES.
011600
011700*ABENDING PROGRAM:
011800 77 WRK-ABEND-PGM                          PIC X(08) VALUE
011900                                                     'ABENDPGM'  .
012000
012100 01 WRK-FILE-STATUS.
012200    03 WRK-FS-PARAM                        PIC 9(02) VALUE ZEROS.
012300    03 WRK-FS-CALENDAR                     PIC 9(02) VALUE ZEROS.
012400    03 WRK-FS-SCHRPT                       PIC 9(02) VALUE ZEROS.
012450    03 FILLER                              PIC X(02) VALUE SPACES.
012500
012600 01 WRK-PARAM-REG.
012700    03 WRK-CURRENT-DT                      PIC 9(14) VALUE ZEROS.
012750    03 FILLER                              PIC X(01) VALUE SPACE.
012800
012900 01 WRK-CAL-REC.
013000    COPY 'RESCAL01'.
013100
013200*REPORT HEADING LINE, 132 BYTES TO MATCH SCHRPT LRECL:
013300 01 WS-HEAD-LINE.
013400    05 WS-HEAD-TITLE                       PIC X(40) VALUE
013500       'WEEKLY ROOM BOOKING SCHEDULE'.
013600    05 FILLER                              PIC X(10) VALUE SPACES.
013700    05 WS-HEAD-WEEK-OF                     PIC X(12) VALUE
013800       'WEEK OF    :'.
013900    05 WS-HEAD-WEEK-START                  PIC X(10) VALUE SPACES.
014000    05 WS-HEAD-DASH                        PIC X(03) VALUE ' - '.
014100    05 WS-HEAD-WEEK-END                    PIC X(10) VALUE SPACES.
014200    05 FILLER                              PIC X(47) VALUE SPACES.
014300 01 WS-HEAD-LINE-X REDEFINES WS-HEAD-LINE.
014400    05 WS-HEAD-LINE-BYTES                  PIC X(132).
014500
014600*REPORT DETAIL LINE:
014700 01 WS-DETAIL-LINE.
014800    05 WS-DTL-DATE                         PIC X(10) VALUE SPACES.
014900    05 FILLER                              PIC X(02) VALUE SPACES.
015000    05 WS-DTL-START-TIME                   PIC X(05) VALUE SPACES.
015100    05 FILLER                              PIC X(02) VALUE SPACES.
015200    05 WS-DTL-END-TIME                     PIC X(05) VALUE SPACES.
015300    05 FILLER                              PIC X(02) VALUE SPACES.
015400    05 WS-DTL-NAME                         PIC X(40) VALUE SPACES.
015500    05 FILLER                              PIC X(02) VALUE SPACES.
015600    05 WS-DTL-ENTRY-ID                     PIC Z(8)9 VALUE ZEROS.
015700    05 FILLER                              PIC X(56) VALUE SPACES.
015800 01 WS-DETAIL-LINE-X REDEFINES WS-DETAIL-LINE.
015900    05 WS-DETAIL-LINE-BYTES                PIC X(132).
016000
016100*TOTALS LINE:
016200 01 WS-TOTAL-LINE.
016300    05 WS-TOT-LABEL                        PIC X(25) VALUE
016400       'TOTAL ENTRIES THIS WEEK:'.
016500    05 WS-TOT-COUNT                        PIC ZZZ,ZZ9 VALUE
016600       ZEROS.
016700    05 FILLER                              PIC X(100) VALUE
016800       SPACES.
016900
017000*BROKEN-OUT PARTS OF THE PROCESSING DATE, USED TO FIND MONDAY:
017100 01 WS-NOW-PARTS.
017200    05 WS-NOW-YYYY                         PIC 9(04).
017300    05 WS-NOW-MM                           PIC 9(02).
017400    05 WS-NOW-DD                           PIC 9(02).
017500    05 WS-NOW-HH                           PIC 9(02).
017600    05 WS-NOW-MN                           PIC 9(02).
017700    05 WS-NOW-SS                           PIC 9(02).
017800 01 WS-NOW-PARTS-X REDEFINES WS-NOW-PARTS.
017900    05 WS-NOW-STAMP-X                      PIC 9(14).
018000
018100 77 WS-NOW-DOW                             PIC 9(01) COMP
018200                                            VALUE ZERO.
018300 77 WS-DAYS-BACK-TO-MONDAY                 PIC S9(04) COMP
018400                                            VALUE ZERO.
018500
018600*WEEK WINDOW, HALF-OPEN [WS-WEEK-START-DT, WS-WEEK-END-DT):
018700 77 WS-WEEK-START-DT                       PIC 9(14) COMP
018800                                            VALUE ZERO.
018900 77 WS-WEEK-END-DT                         PIC 9(14) COMP
019000                                            VALUE ZERO.
019100
019200*JULIAN-DAY WORK AREA, SAME ALGORITHM AS RSVG0001:
019300 01 WS-JD-WORK.
019400    05 WS-JD-Y                             PIC S9(06) COMP.
019500    05 WS-JD-M                             PIC S9(06) COMP.
019600    05 WS-JD-D                             PIC S9(06) COMP.
019700    05 WS-JD-A                             PIC S9(06) COMP.
019800    05 WS-JD-Y2                            PIC S9(08) COMP.
019900    05 WS-JD-M2                            PIC S9(06) COMP.
019950    05 FILLER                              PIC X(01) VALUE SPACE.
020000    05 WS-JD-T1                            PIC S9(08) COMP.
020100    05 WS-JD-T2                            PIC S9(08) COMP.
020200    05 WS-JD-T3                            PIC S9(08) COMP.
020300    05 WS-JD-T4                            PIC S9(08) COMP.
020400 77 WS-JULIAN-DAY-NOW                      PIC S9(08) COMP.
020500 77 WS-JULIAN-DAY-MONDAY                   PIC S9(08) COMP.
020600
020700*BACK-CONVERSION WORK (JULIAN DAY TO GREGORIAN), USED TO TURN
020800*THE JULIAN DAY OF MONDAY/SUNDAY BACK INTO A YYYYMMDD DATE FOR
020900*THE REPORT HEADING AND THE WEEK-WINDOW STAMPS:
021000 01 WS-GD-WORK.
021100    05 WS-GD-A                             PIC S9(08) COMP.
021200    05 WS-GD-B                             PIC S9(08) COMP.
021300    05 WS-GD-C                             PIC S9(08) COMP.
021400    05 WS-GD-D                             PIC S9(08) COMP.
021500    05 WS-GD-E                             PIC S9(08) COMP.
021600    05 WS-GD-M                             PIC S9(08) COMP.
021650    05 FILLER                              PIC X(01) VALUE SPACE.
021700    05 WS-GD-YYYY                          PIC S9(08) COMP.
021800    05 WS-GD-MM                            PIC S9(08) COMP.
021900    05 WS-GD-DD                            PIC S9(08) COMP.
022000
022100*DATE EDIT FIELD, USED TO BUILD YYYY-MM-DD HEADING AND DETAIL TEXT:
022200 01 WS-EDIT-DATE.
022300    05 WS-ED-YYYY                          PIC 9999.
022400    05 FILLER                              PIC X VALUE '-'.
022500    05 WS-ED-MM                            PIC 99.
022600    05 FILLER                              PIC X VALUE '-'.
022700    05 WS-ED-DD                            PIC 99.
022800
022900*WORKING DATA FOR THE SYSTEM DATE AND TIME.
023000 01 WRK-SYSTEM-DATE.
023100    03 YY                                  PIC 9(02) VALUE ZEROS .
023200    03 MM                                  PIC 9(02) VALUE ZEROS .
023300    03 DD                                  PIC 9(02) VALUE ZEROS .
023400*
023500 01 WRK-DATE-FORMATTED.
023600    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
023700    03 FILLER                              PIC X(01) VALUE '-'   .
023800    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
023900    03 FILLER                              PIC X(01) VALUE '-'   .
024000    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
024100*
024200 01 WRK-SYSTEM-TIME.
024300    03 HOUR                                PIC 9(02) VALUE ZEROS .
024400    03 MINUTE                              PIC 9(02) VALUE ZEROS .
024500    03 SECOND                              PIC 9(02) VALUE ZEROS .
024600    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
024700*
024800 01 WRK-TIME-FORMATTED.
024900    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
025000    03 FILLER                              PIC X(01) VALUE ':'.
025100    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
025200    03 FILLER                              PIC X(01) VALUE ':'.
025300    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
025400
025500 01 WRK-WHEN-COPILED.
025600    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
025700    03 FILLER                              PIC X(01) VALUE '/'.
025800    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
025900    03 FILLER                              PIC X(01) VALUE '/'.
026000    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
026100    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
026200    03 FILLER                              PIC X(01) VALUE '-'.
026300    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
026400    03 FILLER                              PIC X(01) VALUE '-'.
026500    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
026600
026700*================================================================*
026800 PROCEDURE                       DIVISION.
026900*================================================================*
027000*----------------------------------------------------------------*
027100 0000-MAIN-PROCESS               SECTION.
027200*----------------------------------------------------------------*
027300     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
027400
027500     PERFORM 1000-INITIALIZE.
027600
027700     PERFORM 2000-PROCESS-CALENDAR UNTIL WRK-CALENDAR-EOF
027800                                        EQUAL 'END'.
027900
028000     PERFORM 3000-FINALIZE.
028100*----------------------------------------------------------------*
028200 0000-99-EXIT.                   EXIT.
028300*----------------------------------------------------------------*
028400*----------------------------------------------------------------*
028500 1000-INITIALIZE                 SECTION.
028600*----------------------------------------------------------------*
028700     PERFORM 9000-GET-DATE-TIME.
028800
028900     INITIALIZE WRK-PARAM-REG
029000                WRK-CAL-REC.
029100
029200     OPEN INPUT  PARAM-FILE
029300                 CALENDAR-FILE
029400          OUTPUT SCHEDULE-REPORT.
029500
029600     MOVE 'OPEN FILE PARAM-FILE'   TO WRK-ERROR-MSG.
029700     PERFORM 8100-TEST-FS-PARAM.
029800
029900     MOVE 'OPEN FILE CALENDAR-FILE' TO WRK-ERROR-MSG.
030000     PERFORM 8200-TEST-FS-CALENDAR.
030100
030200     MOVE 'OPEN FILE SCHEDULE-REPORT' TO WRK-ERROR-MSG.
030300     PERFORM 8300-TEST-FS-SCHRPT.
030400
030500     PERFORM 1100-READ-PARAM.
030600
030700     PERFORM 1300-COMPUTE-WEEK-WINDOW.
030800
030900     PERFORM 1400-WRITE-HEADING.
031000
031100     PERFORM 2100-READ-CALENDAR.
031200*----------------------------------------------------------------*
031300 1000-99-EXIT.                   EXIT.
031400*----------------------------------------------------------------*
031500*----------------------------------------------------------------*
031600 1100-READ-PARAM                 SECTION.
031700*----------------------------------------------------------------*
031800     MOVE 'READING PARAM-FILE'   TO   WRK-ERROR-MSG.
031900
032000     READ PARAM-FILE             INTO WRK-PARAM-REG.
032100
032200     PERFORM 8100-TEST-FS-PARAM.
032300
032400     MOVE WRK-CURRENT-DT         TO WS-NOW-STAMP-X.
032500*----------------------------------------------------------------*
032600 1100-99-EXIT.                   EXIT.
032700*----------------------------------------------------------------*
032800*----------------------------------------------------------------*
032900 1300-COMPUTE-WEEK-WINDOW        SECTION.
033000*----------------------------------------------------------------*
033100*    FIND THE JULIAN DAY OF THE PROCESSING DATE, WALK IT BACK TO
033200*    MONDAY OF THAT WEEK, THEN CONVERT MONDAY 00:00:00 AND THE
033300*    FOLLOWING MONDAY 00:00:00 BACK TO YYYYMMDDHHMMSS STAMPS.
033400*----------------------------------------------------------------*
033500     MOVE WS-NOW-YYYY             TO WS-JD-Y.
033600     MOVE WS-NOW-MM               TO WS-JD-M.
033700     MOVE WS-NOW-DD               TO WS-JD-D.
033800     PERFORM 9300-COMPUTE-JULIAN-DAY.
033900     PERFORM 9500-JULIAN-TO-DOW.
034000
034100     COMPUTE WS-DAYS-BACK-TO-MONDAY = WS-NOW-DOW - 1.
034200     COMPUTE WS-JULIAN-DAY-MONDAY =
034300             WS-JULIAN-DAY-NOW - WS-DAYS-BACK-TO-MONDAY.
034400
034500     MOVE WS-JULIAN-DAY-MONDAY    TO WS-JULIAN-DAY-NOW.
034600     PERFORM 9600-JULIAN-TO-GREGORIAN.
034700     COMPUTE WS-WEEK-START-DT =
034800             (WS-GD-YYYY * 10000000000) +
034900             (WS-GD-MM   * 100000000)   +
035000             (WS-GD-DD   * 1000000).
035100     MOVE WS-GD-DD                TO WS-ED-DD.
035200     MOVE WS-GD-MM                TO WS-ED-MM.
035300     MOVE WS-GD-YYYY              TO WS-ED-YYYY.
035400     MOVE WS-EDIT-DATE            TO WS-HEAD-WEEK-START.
035500
035600     COMPUTE WS-JULIAN-DAY-NOW = WS-JULIAN-DAY-MONDAY + 7.
035700     PERFORM 9600-JULIAN-TO-GREGORIAN.
035800     COMPUTE WS-WEEK-END-DT =
035900             (WS-GD-YYYY * 10000000000) +
036000             (WS-GD-MM   * 100000000)   +
036100             (WS-GD-DD   * 1000000).
036200     COMPUTE WS-JULIAN-DAY-NOW = WS-JULIAN-DAY-MONDAY + 6.
036300     PERFORM 9600-JULIAN-TO-GREGORIAN.
036400     MOVE WS-GD-DD                TO WS-ED-DD.
036500     MOVE WS-GD-MM                TO WS-ED-MM.
036600     MOVE WS-GD-YYYY              TO WS-ED-YYYY.
036700     MOVE WS-EDIT-DATE            TO WS-HEAD-WEEK-END.
036800*----------------------------------------------------------------*
036900 1300-99-EXIT.                   EXIT.
037000*----------------------------------------------------------------*
037100*----------------------------------------------------------------*
037200 1400-WRITE-HEADING               SECTION.
037300*----------------------------------------------------------------*
037400     MOVE 'WRITING HEADING LINE'  TO WRK-ERROR-MSG.
037500
037600     MOVE WS-HEAD-LINE-BYTES      TO FD-REG-SCHRPT.
037700     WRITE FD-REG-SCHRPT.
037800     PERFORM 8300-TEST-FS-SCHRPT.
037900*----------------------------------------------------------------*
038000 1400-99-EXIT.                   EXIT.
038100*----------------------------------------------------------------*
038200*----------------------------------------------------------------*
038300 2000-PROCESS-CALENDAR            SECTION.
038400*----------------------------------------------------------------*
038500     IF CALENT-START-DT OF WRK-CAL-REC NOT LESS WS-WEEK-START-DT
038600        AND CALENT-START-DT OF WRK-CAL-REC LESS WS-WEEK-END-DT
038700        PERFORM 2500-WRITE-DETAIL-LINE
038800     END-IF.
038900
039000     PERFORM 2100-READ-CALENDAR.
039100*----------------------------------------------------------------*
039200 2000-99-EXIT.                   EXIT.
039300*----------------------------------------------------------------*
039400*----------------------------------------------------------------*
039500 2100-READ-CALENDAR               SECTION.
039600*----------------------------------------------------------------*
039700     MOVE 'READING CALENDAR-FILE' TO   WRK-ERROR-MSG.
039800
039900     READ CALENDAR-FILE           INTO WRK-CAL-REC.
040000
040100     PERFORM  8200-TEST-FS-CALENDAR.
040200
040300     IF WRK-FS-CALENDAR           EQUAL 10
040400        MOVE 'END'                TO   WRK-CALENDAR-EOF
040500     ELSE
040600        ADD 1                     TO   WRK-CALENDAR-REGS-COUNTER
040700     END-IF.
040800*----------------------------------------------------------------*
040900 2100-99-EXIT.                   EXIT.
041000*----------------------------------------------------------------*
041100*----------------------------------------------------------------*
041200 2500-WRITE-DETAIL-LINE           SECTION.
041300*----------------------------------------------------------------*
041400     MOVE 'WRITING DETAIL LINE'   TO WRK-ERROR-MSG.
041500
041600     MOVE SPACES                  TO WS-DETAIL-LINE.
041700
041900     MOVE CALENT-START-DT OF WRK-CAL-REC(1:4)  TO WS-ED-YYYY.
042000     MOVE CALENT-START-DT OF WRK-CAL-REC(5:2)  TO WS-ED-MM.
042100     MOVE CALENT-START-DT OF WRK-CAL-REC(7:2)  TO WS-ED-DD.
042200     MOVE WS-EDIT-DATE                         TO WS-DTL-DATE.
042300
042400     STRING CALENT-START-DT OF WRK-CAL-REC(9:2) DELIMITED SIZE
042500            ':'                                 DELIMITED SIZE
042600            CALENT-START-DT OF WRK-CAL-REC(11:2) DELIMITED SIZE
042700                                    INTO WS-DTL-START-TIME.
042800
042900     STRING CALENT-END-DT   OF WRK-CAL-REC(9:2) DELIMITED SIZE
043000            ':'                                 DELIMITED SIZE
043100            CALENT-END-DT   OF WRK-CAL-REC(11:2) DELIMITED SIZE
043200                                    INTO WS-DTL-END-TIME.
043300
043400     MOVE CALENT-PERSON-NAME OF WRK-CAL-REC TO WS-DTL-NAME.
043500     MOVE CALENT-ID          OF WRK-CAL-REC TO WS-DTL-ENTRY-ID.
043600
043700     MOVE WS-DETAIL-LINE-BYTES    TO FD-REG-SCHRPT.
043800     WRITE FD-REG-SCHRPT.
043900     PERFORM 8300-TEST-FS-SCHRPT.
044000
044100     ADD 1                        TO WRK-PRINTED-COUNTER.
044200*----------------------------------------------------------------*
044300 2500-99-EXIT.                   EXIT.
044400*----------------------------------------------------------------*
044500*----------------------------------------------------------------*
044600 3000-FINALIZE                    SECTION.
044700*----------------------------------------------------------------*
044800     MOVE WRK-PRINTED-COUNTER     TO WS-TOT-COUNT.
044900     MOVE 'WRITING TOTALS LINE'   TO WRK-ERROR-MSG.
045000     MOVE SPACES                  TO FD-REG-SCHRPT.
045100     MOVE WS-TOTAL-LINE           TO FD-REG-SCHRPT.
045200     WRITE FD-REG-SCHRPT.
045300     PERFORM 8300-TEST-FS-SCHRPT.
045400
045500     CLOSE PARAM-FILE
045600           CALENDAR-FILE
045700           SCHEDULE-REPORT.
045800
045900     DISPLAY '***************************'.
046000     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
046100     DISPLAY '***************************'.
046200     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
046300     DISPLAY '*COMPILED........:'
046400     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
046500     DISPLAY '*.................'
046600     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
046700     DISPLAY '*-------------------------*'.
046800     DISPLAY '*CALENDAR ENTRIES READ:' WRK-CALENDAR-REGS-COUNTER
046900     '*'.
047000     DISPLAY '*ENTRIES PRINTED......:' WRK-PRINTED-COUNTER
047100     '*'.
047200     DISPLAY '*-------------------------*'.
047300     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
047400     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
047500     DISPLAY '***************************'.
047600
047700     STOP RUN.
047800*----------------------------------------------------------------*
047900 3000-99-EXIT.                   EXIT.
048000*----------------------------------------------------------------*
048100*----------------------------------------------------------------*
048200 8100-TEST-FS-PARAM               SECTION.
048300*----------------------------------------------------------------*
048400     IF WRK-FS-PARAM               NOT EQUAL ZEROS AND 10
048500        MOVE WRK-FS-PARAM          TO  WRK-ERROR-CODE
048600        PERFORM 9999-CALL-ABEND-PGM
048700     END-IF.
048800*----------------------------------------------------------------*
048900 8100-99-EXIT.                   EXIT.
049000*----------------------------------------------------------------*
049100*----------------------------------------------------------------*
049200 8200-TEST-FS-CALENDAR            SECTION.
049300*----------------------------------------------------------------*
049400     IF WRK-FS-CALENDAR            NOT EQUAL ZEROS AND 10
049500        MOVE WRK-FS-CALENDAR       TO  WRK-ERROR-CODE
049600        PERFORM 9999-CALL-ABEND-PGM
049700     END-IF.
049800*----------------------------------------------------------------*
049900 8200-99-EXIT.                   EXIT.
050000*----------------------------------------------------------------*
050100*----------------------------------------------------------------*
050200 8300-TEST-FS-SCHRPT              SECTION.
050300*----------------------------------------------------------------*
050400     IF WRK-FS-SCHRPT              NOT EQUAL ZEROS
050500        MOVE WRK-FS-SCHRPT         TO  WRK-ERROR-CODE
050600        PERFORM 9999-CALL-ABEND-PGM
050700     END-IF.
050800*----------------------------------------------------------------*
050900 8300-99-EXIT.                   EXIT.
051000*----------------------------------------------------------------*
051100*----------------------------------------------------------------*
051200 9000-GET-DATE-TIME               SECTION.
051300*----------------------------------------------------------------*
051400     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
051500     MOVE YY                       TO YYYY-FORMATTED.
051600     MOVE MM                       TO MM-FORMATTED.
051700     MOVE DD                       TO DD-FORMATTED.
051800     ADD  2000                     TO YYYY-FORMATTED.
051900
052000     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
052100     MOVE HOUR                     TO HOUR-FORMATTED.
052200     MOVE MINUTE                   TO MINUTE-FORMATTED.
052300     MOVE SECOND                   TO SECOND-FORMATTED.
052400*----------------------------------------------------------------*
052500 9000-99-EXIT.                   EXIT.
052600*----------------------------------------------------------------*
052700*----------------------------------------------------------------*
052800 9300-COMPUTE-JULIAN-DAY          SECTION.
052900*----------------------------------------------------------------*
053000*    FLIEGEL & VAN FLANDERN CIVIL-TO-JULIAN CONVERSION.  NO
053100*    INTRINSIC FUNCTIONS ON THIS SHOP'S COMPILER, SO EVERY
053200*    DIVISION BELOW IS TRUNCATED ONE STEP AT A TIME THE OLD WAY.
053300*----------------------------------------------------------------*
053400     COMPUTE WS-JD-A  = (14 - WS-JD-M) / 12.
053500     COMPUTE WS-JD-Y2 = WS-JD-Y + 4800 - WS-JD-A.
053600     COMPUTE WS-JD-M2 = WS-JD-M + (12 * WS-JD-A) - 3.
053700
053800     COMPUTE WS-JD-T1 = ((153 * WS-JD-M2) + 2) / 5.
053900     COMPUTE WS-JD-T2 = WS-JD-Y2 / 4.
054000     COMPUTE WS-JD-T3 = WS-JD-Y2 / 100.
054100     COMPUTE WS-JD-T4 = WS-JD-Y2 / 400.
054200
054300     COMPUTE WS-JULIAN-DAY-NOW =
054400             WS-JD-D + WS-JD-T1 + (365 * WS-JD-Y2)
054500             + WS-JD-T2 - WS-JD-T3 + WS-JD-T4 - 32045.
054600*----------------------------------------------------------------*
054700 9300-99-EXIT.                   EXIT.
054800*----------------------------------------------------------------*
054900*----------------------------------------------------------------*
055000 9500-JULIAN-TO-DOW               SECTION.
055100*----------------------------------------------------------------*
055200*    MONDAY=1 ... SUNDAY=7, DERIVED STRAIGHT FROM THE JULIAN
055300*    DAY NUMBER COMPUTED ABOVE (JDN MOD 7) + 1.
055400*----------------------------------------------------------------*
055500     DIVIDE WS-JULIAN-DAY-NOW BY 7
055600             GIVING WS-JD-T1 REMAINDER WS-JD-T2.
055700
055800     COMPUTE WS-NOW-DOW = WS-JD-T2 + 1.
055900*----------------------------------------------------------------*
056000 9500-99-EXIT.                   EXIT.
056100*----------------------------------------------------------------*
056200*----------------------------------------------------------------*
056300 9600-JULIAN-TO-GREGORIAN         SECTION.
056400*----------------------------------------------------------------*
056500*    RICHARDS INVERSE OF THE FLIEGEL & VAN FLANDERN FORMULA -
056600*    TURNS A JULIAN DAY NUMBER BACK INTO YEAR/MONTH/DAY.  USED
056700*    TO PRINT THE WEEK-OF HEADING AND TO BUILD THE WEEK-WINDOW
056800*    STAMPS FROM THE JULIAN DAY OF MONDAY.
056900*----------------------------------------------------------------*
057000     COMPUTE WS-GD-A = WS-JULIAN-DAY-NOW + 32044.
057100     COMPUTE WS-GD-B = ((4 * WS-GD-A) + 3) / 146097.
057200     COMPUTE WS-GD-C = WS-GD-A - ((146097 * WS-GD-B) / 4).
057300
057400     COMPUTE WS-GD-D = ((4 * WS-GD-C) + 3) / 1461.
057500     COMPUTE WS-GD-E = WS-GD-C - ((1461 * WS-GD-D) / 4).
057600     COMPUTE WS-GD-M = ((5 * WS-GD-E) + 2) / 153.
057700
057800     COMPUTE WS-GD-DD   = WS-GD-E - (((153 * WS-GD-M) + 2) / 5)
057900                           + 1.
058000     COMPUTE WS-GD-MM   = WS-GD-M + 3 - (12 * (WS-GD-M / 10)).
058100     COMPUTE WS-GD-YYYY = (100 * WS-GD-B) + WS-GD-D - 4800
058200                           + (WS-GD-M / 10).
058300*----------------------------------------------------------------*
058400 9600-99-EXIT.                   EXIT.
058500*----------------------------------------------------------------*
058600*----------------------------------------------------------------*
058700 9999-CALL-ABEND-PGM              SECTION.
058800*----------------------------------------------------------------*
058900     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
059000     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
059100     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
059200*----------------------------------------------------------------*
059300 9999-99-EXIT.                   EXIT.
059400*----------------------------------------------------------------*
