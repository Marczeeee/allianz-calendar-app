000100*================================================================*
000200*    RESCAL02 -- RESERVATION REQUEST (TRANSACTION) RECORD        *
000300*                MEETING ROOM RESERVATION PROJECT - ROOMRES     *
000400*----------------------------------------------------------------*
000500*    ONE PER INCOMING BOOKING REQUEST ON REQUEST-FILE.           *
000600*    FIELDS ONLY -- EMBEDDED UNDER THE CALLER'S 01, SAME AS      *
000700*    RESCAL01.  68 BYTES TOTAL -- MATCHES REQUEST-FILE LRECL.    *
000800*----------------------------------------------------------------*
000900*    03 REQ-PERSON-NAME      PIC X(40)  REQUESTER'S NAME.        *
001000*    03 REQ-START-DT         PIC 9(14)  REQUESTED START STAMP.   *
001100*    03 REQ-END-DT           PIC 9(14)  REQUESTED END STAMP.     *
001200*================================================================*
001300     03  REQ-PERSON-NAME                    PIC X(40).
001400     03  REQ-START-DT                       PIC 9(14).
001500     03  REQ-END-DT                         PIC 9(14).
