000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RSVG0003.
000600 AUTHOR.         D R FENWICK.
000700 INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.   10/04/1988.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: RSVG0003.                                     *
001400*    ANALYST.....: D R FENWICK                                   *
001500*    PROGRAMMER..: D R FENWICK                                   *
001600*    DATE........: 10/04/1988                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: MEETING ROOM RESERVATION PROJECT - ROOMRES    *
001900*----------------------------------------------------------------*
002000*    GOAL........: PRINT THE OPEN (UNBOOKED) HALF-HOUR SLOTS     *
002100*                  BETWEEN 09:00 AND 17:00 ON EACH WEEKDAY OF    *
002200*                  THE WEEK CONTAINING THE PROCESSING DATE,      *
002300*                  WITH ADJACENT FREE SLOTS MERGED INTO ONE      *
002400*                  RANGE PER LINE AND A TRAILING COUNT LINE.     *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   PRMFILE         00014       NONE             *
002800*                   CALFILE         00077       RESCAL01         *
002900*                   SLTRPT          00132       NONE             *
003000*----------------------------------------------------------------*
003100*    TABLE DB2...:  NONE.  SEE RSVG0001 FOR THE CALENDAR MASTER. *
003200*----------------------------------------------------------------*
003300*    CHANGE LOG:                                                 *
003400*    10/04/1988 DRF  INITIAL VERSION.                            *DRF88   
003500*    14/11/1990 DRF  SHARED JULIAN-DAY LOGIC WITH RSVG0001/2 SO  *DRF90   
003600*                    ALL THREE PROGRAMS FIND THE SAME MONDAY.    *DRF90   
003700*                    TICKET DPR-1190-004.                        *DRF90   
003800*    21/09/1994 MTB  ROOMRES CUTOVER FROM CARD-IMAGE SCHEDULE    *MTB94   
003900*                    BOARD TO THIS PRINTED REPORT.  CR-94-118.   *MTB94   
004000*    08/01/1999 SPK  Y2K REVIEW - ALL DATE FIELDS ON THIS SYSTEM *SPK99   
004100*                    ARE FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.  *SPK99   
004200*                    SIGNED OFF PER Y2K-0199.                    *SPK99   
004300*    17/05/2001 SPK  ADDED THE JULIAN-DAY ROUTINES SO THE WEEK   *SPK01   
004400*                    WINDOW IS CORRECT WHEN THE PROCESSING DATE  *SPK01   
004500*                    FALLS NEAR A MONTH OR YEAR BOUNDARY.        *SPK01   
004600*                    REQUEST OPS-01-074.                         *SPK01   
004650*    11/03/2003 RWT  OPEN-SLOT TIMES WERE BUILT FROM THE DATE    *RWT03   
004660*                    EDIT FIELD, PRINTING HH-MM WITH A DASH.     *RWT03   
004670*                    ADDED WS-EDIT-TIME, ITS OWN HH:MM FIELD.    *RWT03   
004680*                    HD-03-019.                                  *RWT03   
004700*----------------------------------------------------------------*
004800*================================================================*
004900*           E N V I R O N M E N T      D I V I S I O N           *
005000*================================================================*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400      C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT PARAM-FILE     ASSIGN TO UTS-S-PRMFILE
006000      ORGANIZATION IS     LINE SEQUENTIAL
006100      ACCESS MODE  IS     SEQUENTIAL
006200      FILE STATUS  IS     WRK-FS-PARAM.
006300
006400     SELECT CALENDAR-FILE  ASSIGN TO UTS-S-CALFILE
006500      ORGANIZATION IS     LINE SEQUENTIAL
006600      ACCESS MODE  IS     SEQUENTIAL
006700      FILE STATUS  IS     WRK-FS-CALENDAR.
006800
006900     SELECT OPENSLOT-REPORT ASSIGN TO UTS-S-SLTRPT
007000      ORGANIZATION IS     LINE SEQUENTIAL
007100      ACCESS MODE  IS     SEQUENTIAL
007200      FILE STATUS  IS     WRK-FS-SLTRPT.
007300
007400*================================================================*
007500*                  D A T A      D I V I S I O N                  *
007600*================================================================*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD PARAM-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORD   IS STANDARD
008300     BLOCK CONTAINS 00 RECORDS.
008400 01 FD-REG-PARAM      PIC X(14).
008500
008600 FD CALENDAR-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORD   IS STANDARD
008900     BLOCK CONTAINS 00 RECORDS.
009000 01 FD-REG-CALENDAR   PIC X(77).
009100
009200 FD OPENSLOT-REPORT
009300     RECORDING MODE IS F
009400     LABEL RECORD   IS STANDARD
009500     BLOCK CONTAINS 00 RECORDS.
009600 01 FD-REG-SLTRPT     PIC X(132).
009700
009800*-----------------------------------------------------------------*
009900*                  WORKING-STORAGE SECTION                        *
010000*-----------------------------------------------------------------*
010100 WORKING-STORAGE SECTION.
010200
010300 77 WRK-CALENDAR-REGS-COUNTER         PIC 9(06) COMP VALUE ZEROS.
010400 77 WRK-PRINTED-COUNTER               PIC 9(06) COMP VALUE ZEROS.
010500
010600 77 WRK-CALENDAR-EOF                  PIC X(03) VALUE SPACES.
010700
010800*DATA FOR ERROR LOG:
010900 01 WRK-ERROR-LOG.
011000    03 WRK-PROGRAM                         PIC X(08) VALUE
011100                                                     'RSVG0003'  .
011200    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
011300    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
011400    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
011500    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
011550    03 FILLER                              PIC X(02) VALUE SPACES.
011600
011700*ABENDING PROGRAM:
011800 77 WRK-ABEND-PGM                          PIC X(08) VALUE
011900                                                     'ABENDPGM'  .
012000
012100 01 WRK-FILE-STATUS.
012200    03 WRK-FS-PARAM                        PIC 9(02) VALUE ZEROS.
012300    03 WRK-FS-CALENDAR                     PIC 9(02) VALUE ZEROS.
012400    03 WRK-FS-SLTRPT                       PIC 9(02) VALUE ZEROS.
012450    03 FILLER                              PIC X(02) VALUE SPACES.
012500
012600 01 WRK-PARAM-REG.
012700    03 WRK-CURRENT-DT                      PIC 9(14) VALUE ZEROS.
012750    03 FILLER                              PIC X(01) VALUE SPACE.
012800
012900 01 WRK-CAL-REC.
013000    COPY 'RESCAL01'.
013100
013200*ONE BOOKED/FREE FLAG PER HALF-HOUR SLOT, 9:00 THROUGH 16:30,
013300*ONE TABLE PER DAY OF THE WEEK (MONDAY=1 ... FRIDAY=5).  16
013400*SLOTS A DAY COVERS THE 09:00-17:00 WINDOW IN HALF-HOUR STEPS.
013500 01 WS-SLOT-TABLE.
013600    05 WS-SLOT-DAY OCCURS 5 TIMES INDEXED BY WS-DAY-IDX.
013700       10 WS-SLOT-FLAG OCCURS 16 TIMES INDEXED BY WS-SLOT-IDX
013800                            PIC X(01).
013900 01 FILLER REDEFINES WS-SLOT-TABLE.
014000    05 FILLER           OCCURS 5 TIMES.
014100       10 WS-SLOT-DAY-BYTES        PIC X(16).
014200
014300 77 WS-SLOT-START-MIN                      PIC 9(04) COMP
014400                                            VALUE ZERO.
014500 77 WS-FIRST-FREE-SLOT                     PIC 9(02) COMP
014600                                            VALUE ZERO.
014700 77 WS-RANGE-START-SLOT                    PIC 9(02) COMP
014800                                            VALUE ZERO.
014900 77 WS-SCAN-IN-RANGE                       PIC X(01) VALUE 'N'.
015000    88 WS-IN-OPEN-RANGE                    VALUE 'Y'.
015100    88 WS-NOT-IN-OPEN-RANGE                VALUE 'N'.
015200
015300*REPORT HEADING LINE:
015400 01 WS-HEAD-LINE.
015500    05 WS-HEAD-TITLE                       PIC X(40) VALUE
015600       'WEEKLY OPEN SLOT LISTING'.
015700    05 FILLER                              PIC X(10) VALUE SPACES.
015800    05 WS-HEAD-WEEK-OF                     PIC X(12) VALUE
015900       'WEEK OF    :'.
016000    05 WS-HEAD-WEEK-START                  PIC X(10) VALUE SPACES.
016100    05 WS-HEAD-DASH                        PIC X(03) VALUE ' - '.
016200    05 WS-HEAD-WEEK-END                    PIC X(10) VALUE SPACES.
016300    05 FILLER                              PIC X(47) VALUE SPACES.
016400 01 WS-HEAD-LINE-X REDEFINES WS-HEAD-LINE.
016500    05 WS-HEAD-LINE-BYTES                  PIC X(132).
016600
016700*DAY-HEADING LINE, ONE PER WEEKDAY PROCESSED:
016800 01 WS-DAY-LINE.
016900    05 WS-DAY-LABEL                        PIC X(10) VALUE
017000       'DAY       '.
017100    05 WS-DAY-DATE                         PIC X(10) VALUE SPACES.
017200    05 FILLER                              PIC X(112) VALUE
017300       SPACES.
017400
017500*DETAIL LINE, ONE PER MERGED OPEN RANGE:
017600 01 WS-DETAIL-LINE.
017700    05 FILLER                              PIC X(05) VALUE SPACES.
017800    05 WS-DTL-START-TIME                   PIC X(05) VALUE SPACES.
017900    05 FILLER                              PIC X(04) VALUE
018000       ' TO '.
018100    05 WS-DTL-END-TIME                     PIC X(05) VALUE SPACES.
018200    05 FILLER                              PIC X(113) VALUE
018300       SPACES.
018400
018500*TOTALS LINE:
018600 01 WS-TOTAL-LINE.
018700    05 WS-TOT-LABEL                        PIC X(25) VALUE
018800       'TOTAL OPEN RANGES LISTED:'.
018900    05 WS-TOT-COUNT                        PIC ZZZ,ZZ9 VALUE
019000       ZEROS.
019100    05 FILLER                              PIC X(100) VALUE
019200       SPACES.
019300
019400*BROKEN-OUT PARTS OF THE PROCESSING DATE AND OF EACH CALENDAR
019500*ENTRY BEING TESTED AGAINST THE WEEK WINDOW:
019600 01 WS-NOW-PARTS.
019700    05 WS-NOW-YYYY                         PIC 9(04).
019800    05 WS-NOW-MM                           PIC 9(02).
019900    05 WS-NOW-DD                           PIC 9(02).
020000    05 WS-NOW-HH                           PIC 9(02).
020100    05 WS-NOW-MN                           PIC 9(02).
020200    05 WS-NOW-SS                           PIC 9(02).
020300 01 WS-NOW-PARTS-X REDEFINES WS-NOW-PARTS.
020400    05 WS-NOW-STAMP-X                      PIC 9(14).
020500
020600 01 WS-ENTRY-PARTS.
020700    05 WS-ENTRY-YYYY                       PIC 9(04).
020800    05 WS-ENTRY-MM                         PIC 9(02).
020900    05 WS-ENTRY-DD                         PIC 9(02).
021000    05 WS-ENTRY-HH                         PIC 9(02).
021100    05 WS-ENTRY-MN                         PIC 9(02).
021200    05 WS-ENTRY-SS                         PIC 9(02).
021300 01 WS-ENTRY-PARTS-X REDEFINES WS-ENTRY-PARTS.
021400    05 WS-ENTRY-STAMP-X                    PIC 9(14).
021500
021600 77 WS-NOW-DOW                             PIC 9(01) COMP
021700                                            VALUE ZERO.
021800 77 WS-DAYS-BACK-TO-MONDAY                 PIC S9(04) COMP
021900                                            VALUE ZERO.
022000 77 WS-ENTRY-DAY-OFFSET                    PIC S9(04) COMP
022100                                            VALUE ZERO.
022200 77 WS-ENTRY-START-MIN                     PIC S9(04) COMP
022300                                            VALUE ZERO.
022400 77 WS-ENTRY-END-MIN                       PIC S9(04) COMP
022500                                            VALUE ZERO.
022600 77 WS-ENTRY-START-SLOT                    PIC S9(04) COMP
022700                                            VALUE ZERO.
022800 77 WS-ENTRY-END-SLOT                      PIC S9(04) COMP
022900                                            VALUE ZERO.
023000
023100*WEEK WINDOW, HALF-OPEN [WS-WEEK-START-DT, WS-WEEK-END-DT):
023200 77 WS-WEEK-START-DT                       PIC 9(14) COMP
023300                                            VALUE ZERO.
023400 77 WS-WEEK-END-DT                         PIC 9(14) COMP
023500                                            VALUE ZERO.
023600
023700*JULIAN-DAY WORK AREA, SAME ALGORITHM AS RSVG0001/RSVG0002:
023800 01 WS-JD-WORK.
023900    05 WS-JD-Y                             PIC S9(06) COMP.
024000    05 WS-JD-M                             PIC S9(06) COMP.
024100    05 WS-JD-D                             PIC S9(06) COMP.
024200    05 WS-JD-A                             PIC S9(06) COMP.
024300    05 WS-JD-Y2                            PIC S9(08) COMP.
024400    05 WS-JD-M2                            PIC S9(06) COMP.
024500    05 WS-JD-T1                            PIC S9(08) COMP.
024600    05 WS-JD-T2                            PIC S9(08) COMP.
024650    05 FILLER                              PIC X(01) VALUE SPACE.
024700    05 WS-JD-T3                            PIC S9(08) COMP.
024800    05 WS-JD-T4                            PIC S9(08) COMP.
024900 77 WS-JULIAN-DAY-NOW                      PIC S9(08) COMP.
025000 77 WS-JULIAN-DAY-MONDAY                   PIC S9(08) COMP.
025100
025200 01 WS-GD-WORK.
025300    05 WS-GD-A                             PIC S9(08) COMP.
025400    05 WS-GD-B                             PIC S9(08) COMP.
025500    05 WS-GD-C                             PIC S9(08) COMP.
025600    05 WS-GD-D                             PIC S9(08) COMP.
025700    05 WS-GD-E                             PIC S9(08) COMP.
025800    05 WS-GD-M                             PIC S9(08) COMP.
025850    05 FILLER                              PIC X(01) VALUE SPACE.
025900    05 WS-GD-YYYY                          PIC S9(08) COMP.
026000    05 WS-GD-MM                            PIC S9(08) COMP.
026100    05 WS-GD-DD                            PIC S9(08) COMP.
026200
026300 01 WS-EDIT-DATE.
026400    05 WS-ED-DD                            PIC 99.
026500    05 FILLER                              PIC X VALUE '-'.
026600    05 WS-ED-MM                            PIC 99.
026700    05 FILLER                              PIC X VALUE '-'.
026800    05 WS-ED-YYYY                          PIC 9999.
026850
026860*CLOCK-TIME EDIT FIELD, USED TO BUILD THE HH:MM SLOT COLUMNS ON
026870*THE OPEN-SLOT DETAIL LINE -- KEPT SEPARATE FROM WS-EDIT-DATE SO
026880*THE COLON SEPARATOR DOES NOT GET CONFUSED WITH THE DATE DASH.
026890 01 WS-EDIT-TIME.
026900    05 WS-ET-HH                            PIC 99.
026910    05 FILLER                              PIC X VALUE ':'.
026920    05 WS-ET-MM                            PIC 99.
026930
027000*WORKING DATA FOR THE SYSTEM DATE AND TIME.
027100 01 WRK-SYSTEM-DATE.
027200    03 YY                                  PIC 9(02) VALUE ZEROS .
027300    03 MM                                  PIC 9(02) VALUE ZEROS .
027400    03 DD                                  PIC 9(02) VALUE ZEROS .
027500*
027600 01 WRK-DATE-FORMATTED.
027700    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
027800    03 FILLER                              PIC X(01) VALUE '-'   .
027900    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
028000    03 FILLER                              PIC X(01) VALUE '-'   .
028100    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
028200*
028300 01 WRK-SYSTEM-TIME.
028400    03 HOUR                                PIC 9(02) VALUE ZEROS .
028500    03 MINUTE                              PIC 9(02) VALUE ZEROS .
028600    03 SECOND                              PIC 9(02) VALUE ZEROS .
028700    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
028800*
028900 01 WRK-TIME-FORMATTED.
029000    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
029100    03 FILLER                              PIC X(01) VALUE ':'.
029200    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
029300    03 FILLER                              PIC X(01) VALUE ':'.
029400    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
029500
029600 01 WRK-WHEN-COPILED.
029700    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
029800    03 FILLER                              PIC X(01) VALUE '/'.
029900    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
030000    03 FILLER                              PIC X(01) VALUE '/'.
030100    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
030200    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
030300    03 FILLER                              PIC X(01) VALUE '-'.
030400    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
030500    03 FILLER                              PIC X(01) VALUE '-'.
030600    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
030700
030800*================================================================*
030900 PROCEDURE                       DIVISION.
031000*================================================================*
031100*----------------------------------------------------------------*
031200 0000-MAIN-PROCESS               SECTION.
031300*----------------------------------------------------------------*
031400     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
031500
031600     PERFORM 1000-INITIALIZE.
031700
031800     PERFORM 2000-PROCESS-CALENDAR UNTIL WRK-CALENDAR-EOF
031900                                        EQUAL 'END'.
032000
032100     PERFORM 3000-FINALIZE.
032200*----------------------------------------------------------------*
032300 0000-99-EXIT.                   EXIT.
032400*----------------------------------------------------------------*
032500*----------------------------------------------------------------*
032600 1000-INITIALIZE                 SECTION.
032700*----------------------------------------------------------------*
032800     PERFORM 9000-GET-DATE-TIME.
032900
033000     INITIALIZE WRK-PARAM-REG
033100                WRK-CAL-REC.
033200
033300     MOVE 'N'                     TO WS-SLOT-DAY-BYTES(1)
033400                                      WS-SLOT-DAY-BYTES(2)
033500                                      WS-SLOT-DAY-BYTES(3)
033600                                      WS-SLOT-DAY-BYTES(4)
033700                                      WS-SLOT-DAY-BYTES(5).
033800
033900     PERFORM 1150-CLEAR-SLOT-TABLE
034000        VARYING WS-DAY-IDX FROM 1 BY 1 UNTIL WS-DAY-IDX > 5.
034100
034200     OPEN INPUT  PARAM-FILE
034300                 CALENDAR-FILE
034400          OUTPUT OPENSLOT-REPORT.
034500
034600     MOVE 'OPEN FILE PARAM-FILE'   TO WRK-ERROR-MSG.
034700     PERFORM 8100-TEST-FS-PARAM.
034800
034900     MOVE 'OPEN FILE CALENDAR-FILE' TO WRK-ERROR-MSG.
035000     PERFORM 8200-TEST-FS-CALENDAR.
035100
035200     MOVE 'OPEN FILE OPENSLOT-REPORT' TO WRK-ERROR-MSG.
035300     PERFORM 8300-TEST-FS-SLTRPT.
035400
035500     PERFORM 1100-READ-PARAM.
035600
035700     PERFORM 1300-COMPUTE-WEEK-WINDOW.
035800
035900     PERFORM 1400-WRITE-HEADING.
036000
036100     PERFORM 2100-READ-CALENDAR.
036200*----------------------------------------------------------------*
036300 1000-99-EXIT.                   EXIT.
036400*----------------------------------------------------------------*
036500*----------------------------------------------------------------*
036600 1100-READ-PARAM                 SECTION.
036700*----------------------------------------------------------------*
036800     MOVE 'READING PARAM-FILE'   TO   WRK-ERROR-MSG.
036900
037000     READ PARAM-FILE             INTO WRK-PARAM-REG.
037100
037200     PERFORM 8100-TEST-FS-PARAM.
037300
037400     MOVE WRK-CURRENT-DT         TO WS-NOW-STAMP-X.
037500*----------------------------------------------------------------*
037600 1100-99-EXIT.                   EXIT.
037700*----------------------------------------------------------------*
037800*----------------------------------------------------------------*
037900 1150-CLEAR-SLOT-TABLE            SECTION.
038000*----------------------------------------------------------------*
038100     PERFORM 1155-CLEAR-ONE-SLOT
038200        VARYING WS-SLOT-IDX FROM 1 BY 1 UNTIL WS-SLOT-IDX > 16.
038300*----------------------------------------------------------------*
038400 1150-99-EXIT.                   EXIT.
038500*----------------------------------------------------------------*
038600*----------------------------------------------------------------*
038700 1155-CLEAR-ONE-SLOT              SECTION.
038800*----------------------------------------------------------------*
038900     MOVE 'N'                     TO WS-SLOT-FLAG(WS-DAY-IDX,
039000                                                   WS-SLOT-IDX).
039100*----------------------------------------------------------------*
039200 1155-99-EXIT.                   EXIT.
039300*----------------------------------------------------------------*
039400*----------------------------------------------------------------*
039500 1300-COMPUTE-WEEK-WINDOW        SECTION.
039600*----------------------------------------------------------------*
039700     MOVE WS-NOW-YYYY             TO WS-JD-Y.
039800     MOVE WS-NOW-MM               TO WS-JD-M.
039900     MOVE WS-NOW-DD               TO WS-JD-D.
040000     PERFORM 9300-COMPUTE-JULIAN-DAY.
040100     PERFORM 9500-JULIAN-TO-DOW.
040200
040300     COMPUTE WS-DAYS-BACK-TO-MONDAY = WS-NOW-DOW - 1.
040400     COMPUTE WS-JULIAN-DAY-MONDAY =
040500             WS-JULIAN-DAY-NOW - WS-DAYS-BACK-TO-MONDAY.
040600
040700     MOVE WS-JULIAN-DAY-MONDAY    TO WS-JULIAN-DAY-NOW.
040800     PERFORM 9600-JULIAN-TO-GREGORIAN.
040900     COMPUTE WS-WEEK-START-DT =
041000             (WS-GD-YYYY * 10000000000) +
041100             (WS-GD-MM   * 100000000)   +
041200             (WS-GD-DD   * 1000000).
041300     MOVE WS-GD-DD                TO WS-ED-DD.
041400     MOVE WS-GD-MM                TO WS-ED-MM.
041500     MOVE WS-GD-YYYY              TO WS-ED-YYYY.
041600     MOVE WS-EDIT-DATE            TO WS-HEAD-WEEK-START.
041700
041800     COMPUTE WS-JULIAN-DAY-NOW = WS-JULIAN-DAY-MONDAY + 7.
041900     PERFORM 9600-JULIAN-TO-GREGORIAN.
042000     COMPUTE WS-WEEK-END-DT =
042100             (WS-GD-YYYY * 10000000000) +
042200             (WS-GD-MM   * 100000000)   +
042300             (WS-GD-DD   * 1000000).
042400     COMPUTE WS-JULIAN-DAY-NOW = WS-JULIAN-DAY-MONDAY + 6.
042500     PERFORM 9600-JULIAN-TO-GREGORIAN.
042600     MOVE WS-GD-DD                TO WS-ED-DD.
042700     MOVE WS-GD-MM                TO WS-ED-MM.
042800     MOVE WS-GD-YYYY              TO WS-ED-YYYY.
042900     MOVE WS-EDIT-DATE            TO WS-HEAD-WEEK-END.
043000*----------------------------------------------------------------*
043100 1300-99-EXIT.                   EXIT.
043200*----------------------------------------------------------------*
043300*----------------------------------------------------------------*
043400 1400-WRITE-HEADING               SECTION.
043500*----------------------------------------------------------------*
043600     MOVE 'WRITING HEADING LINE'  TO WRK-ERROR-MSG.
043700
043800     MOVE WS-HEAD-LINE-BYTES      TO FD-REG-SLTRPT.
043900     WRITE FD-REG-SLTRPT.
044000     PERFORM 8300-TEST-FS-SLTRPT.
044100*----------------------------------------------------------------*
044200 1400-99-EXIT.                   EXIT.
044300*----------------------------------------------------------------*
044400*----------------------------------------------------------------*
044500 2000-PROCESS-CALENDAR            SECTION.
044600*----------------------------------------------------------------*
044700     IF CALENT-START-DT OF WRK-CAL-REC NOT LESS WS-WEEK-START-DT
044800        AND CALENT-START-DT OF WRK-CAL-REC LESS WS-WEEK-END-DT
044900        PERFORM 2200-MARK-ENTRY-BOOKED
045000     END-IF.
045100
045200     PERFORM 2100-READ-CALENDAR.
045300*----------------------------------------------------------------*
045400 2000-99-EXIT.                   EXIT.
045500*----------------------------------------------------------------*
045600*----------------------------------------------------------------*
045700 2100-READ-CALENDAR               SECTION.
045800*----------------------------------------------------------------*
045900     MOVE 'READING CALENDAR-FILE' TO   WRK-ERROR-MSG.
046000
046100     READ CALENDAR-FILE           INTO WRK-CAL-REC.
046200
046300     PERFORM  8200-TEST-FS-CALENDAR.
046400
046500     IF WRK-FS-CALENDAR           EQUAL 10
046600        MOVE 'END'                TO   WRK-CALENDAR-EOF
046700     ELSE
046800        ADD 1                     TO   WRK-CALENDAR-REGS-COUNTER
046900     END-IF.
047000*----------------------------------------------------------------*
047100 2100-99-EXIT.                   EXIT.
047200*----------------------------------------------------------------*
047300*----------------------------------------------------------------*
047400 2200-MARK-ENTRY-BOOKED           SECTION.
047500*----------------------------------------------------------------*
047600*    WORK OUT WHICH WEEKDAY (1-5) AND WHICH HALF-HOUR SLOTS
047700*    (0-15, 09:00 IS SLOT 0) THE ENTRY COVERS AND FLAG THEM
047800*    BOOKED.  ENTRIES OUTSIDE THE 09:00-17:00 WINDOW OR ON A
047900*    WEEKEND WERE ALREADY KEPT OFF THE CALENDAR BY RSVG0001'S
048000*    EDIT CHAIN, SO NO RANGE CHECK IS NEEDED HERE.
048100*----------------------------------------------------------------*
048200     MOVE CALENT-START-DT OF WRK-CAL-REC TO WS-ENTRY-STAMP-X.
048300     MOVE WS-ENTRY-YYYY           TO WS-JD-Y.
048400     MOVE WS-ENTRY-MM             TO WS-JD-M.
048500     MOVE WS-ENTRY-DD             TO WS-JD-D.
048600     PERFORM 9300-COMPUTE-JULIAN-DAY.
048700     PERFORM 9500-JULIAN-TO-DOW.
048800
048900     COMPUTE WS-ENTRY-DAY-OFFSET = WS-NOW-DOW.
049000
049100     COMPUTE WS-ENTRY-START-MIN =
049200             (WS-ENTRY-HH * 60) + WS-ENTRY-MN.
049300     COMPUTE WS-ENTRY-START-SLOT =
049400             (WS-ENTRY-START-MIN - 540) / 30.
049500
049600     MOVE CALENT-END-DT OF WRK-CAL-REC TO WS-ENTRY-STAMP-X.
049700     COMPUTE WS-ENTRY-END-MIN =
049800             (WS-ENTRY-HH * 60) + WS-ENTRY-MN.
049900     COMPUTE WS-ENTRY-END-SLOT =
050000             (WS-ENTRY-END-MIN - 540) / 30.
050100
050200     IF WS-ENTRY-END-SLOT > 16
050300        MOVE 16                   TO WS-ENTRY-END-SLOT
050400     END-IF.
050500
050600     PERFORM 2250-MARK-SLOT-RANGE
050700        VARYING WS-SLOT-IDX FROM WS-ENTRY-START-SLOT BY 1
050800        UNTIL WS-SLOT-IDX NOT LESS WS-ENTRY-END-SLOT.
050900*----------------------------------------------------------------*
051000 2200-99-EXIT.                   EXIT.
051100*----------------------------------------------------------------*
051200*----------------------------------------------------------------*
051300 2250-MARK-SLOT-RANGE             SECTION.
051400*----------------------------------------------------------------*
051500     SET WS-DAY-IDX TO WS-ENTRY-DAY-OFFSET.
051600     MOVE 'Y'                     TO WS-SLOT-FLAG(WS-DAY-IDX,
051700                                         WS-SLOT-IDX + 1).
051800*----------------------------------------------------------------*
051900 2250-99-EXIT.                   EXIT.
052000*----------------------------------------------------------------*
052100*----------------------------------------------------------------*
052200 3000-FINALIZE                    SECTION.
052300*----------------------------------------------------------------*
052400     PERFORM 3100-PRINT-ONE-DAY
052500        VARYING WS-DAY-IDX FROM 1 BY 1 UNTIL WS-DAY-IDX > 5.
052600
052700     MOVE WRK-PRINTED-COUNTER     TO WS-TOT-COUNT.
052800     MOVE 'WRITING TOTALS LINE'   TO WRK-ERROR-MSG.
052900     MOVE SPACES                  TO FD-REG-SLTRPT.
053000     MOVE WS-TOTAL-LINE           TO FD-REG-SLTRPT.
053100     WRITE FD-REG-SLTRPT.
053200     PERFORM 8300-TEST-FS-SLTRPT.
053300
053400     CLOSE PARAM-FILE
053500           CALENDAR-FILE
053600           OPENSLOT-REPORT.
053700
053800     DISPLAY '***************************'.
053900     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
054000     DISPLAY '***************************'.
054100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
054200     DISPLAY '*COMPILED........:'
054300     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
054400     DISPLAY '*.................'
054500     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
054600     DISPLAY '*-------------------------*'.
054700     DISPLAY '*CALENDAR ENTRIES READ:' WRK-CALENDAR-REGS-COUNTER
054800     '*'.
054900     DISPLAY '*OPEN RANGES PRINTED..:' WRK-PRINTED-COUNTER
055000     '*'.
055100     DISPLAY '*-------------------------*'.
055200     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
055300     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
055400     DISPLAY '***************************'.
055500
055600     STOP RUN.
055700*----------------------------------------------------------------*
055800 3000-99-EXIT.                   EXIT.
055900*----------------------------------------------------------------*
056000*----------------------------------------------------------------*
056100 3100-PRINT-ONE-DAY               SECTION.
056200*----------------------------------------------------------------*
056300     COMPUTE WS-JULIAN-DAY-NOW = WS-JULIAN-DAY-MONDAY
056400             + WS-DAY-IDX - 1.
056500     PERFORM 9600-JULIAN-TO-GREGORIAN.
056600     MOVE WS-GD-DD                TO WS-ED-DD.
056700     MOVE WS-GD-MM                TO WS-ED-MM.
056800     MOVE WS-GD-YYYY              TO WS-ED-YYYY.
056900
057000     MOVE SPACES                  TO WS-DAY-LINE.
057100     MOVE 'DAY       '            TO WS-DAY-LABEL.
057200     MOVE WS-EDIT-DATE            TO WS-DAY-DATE.
057300
057400     MOVE 'WRITING DAY HEADING'   TO WRK-ERROR-MSG.
057500     MOVE SPACES                  TO FD-REG-SLTRPT.
057600     MOVE WS-DAY-LINE             TO FD-REG-SLTRPT.
057700     WRITE FD-REG-SLTRPT.
057800     PERFORM 8300-TEST-FS-SLTRPT.
057900
058000     SET WS-NOT-IN-OPEN-RANGE     TO TRUE.
058100     MOVE ZERO                    TO WS-RANGE-START-SLOT.
058200
058300     PERFORM 3150-SCAN-ONE-SLOT
058400        VARYING WS-SLOT-IDX FROM 1 BY 1 UNTIL WS-SLOT-IDX > 16.
058500
058600     IF WS-IN-OPEN-RANGE
058700        PERFORM 3200-PRINT-OPEN-RANGE
058800     END-IF.
058900*----------------------------------------------------------------*
059000 3100-99-EXIT.                   EXIT.
059100*----------------------------------------------------------------*
059200*----------------------------------------------------------------*
059300 3150-SCAN-ONE-SLOT               SECTION.
059400*----------------------------------------------------------------*
059500     IF WS-SLOT-FLAG(WS-DAY-IDX, WS-SLOT-IDX) EQUAL 'N'
059600        IF WS-NOT-IN-OPEN-RANGE
059700           SET WS-IN-OPEN-RANGE    TO TRUE
059800           MOVE WS-SLOT-IDX        TO WS-RANGE-START-SLOT
059900        END-IF
060000     ELSE
060100        IF WS-IN-OPEN-RANGE
060200           PERFORM 3200-PRINT-OPEN-RANGE
060300           SET WS-NOT-IN-OPEN-RANGE TO TRUE
060400        END-IF
060500     END-IF.
060600*----------------------------------------------------------------*
060700 3150-99-EXIT.                   EXIT.
060800*----------------------------------------------------------------*
060900*----------------------------------------------------------------*
061000 3200-PRINT-OPEN-RANGE            SECTION.
061100*----------------------------------------------------------------*
061200     COMPUTE WS-SLOT-START-MIN =
061300             540 + ((WS-RANGE-START-SLOT - 1) * 30).
061400     MOVE SPACES                  TO WS-DETAIL-LINE.
061500     PERFORM 3250-FORMAT-SLOT-TIME.
061600     MOVE WS-EDIT-TIME            TO WS-DTL-START-TIME.
061700
061800     IF WS-SLOT-IDX GREATER 16
061900        COMPUTE WS-SLOT-START-MIN = 540 + (16 * 30)
062000     ELSE
062100        COMPUTE WS-SLOT-START-MIN =
062200                540 + ((WS-SLOT-IDX - 1) * 30)
062300     END-IF.
062400     PERFORM 3250-FORMAT-SLOT-TIME.
062500     MOVE WS-EDIT-TIME            TO WS-DTL-END-TIME.
062600
062700     MOVE 'WRITING DETAIL LINE'   TO WRK-ERROR-MSG.
062800     MOVE SPACES                  TO FD-REG-SLTRPT.
062900     MOVE WS-DETAIL-LINE          TO FD-REG-SLTRPT.
063000     WRITE FD-REG-SLTRPT.
063100     PERFORM 8300-TEST-FS-SLTRPT.
063200
063300     ADD 1                        TO WRK-PRINTED-COUNTER.
063400*----------------------------------------------------------------*
063500 3200-99-EXIT.                   EXIT.
063600*----------------------------------------------------------------*
063700*----------------------------------------------------------------*
063800 3250-FORMAT-SLOT-TIME            SECTION.
063900*----------------------------------------------------------------*
064000     DIVIDE WS-SLOT-START-MIN BY 60
064100             GIVING WS-JD-T1 REMAINDER WS-JD-T2.
064200     MOVE WS-JD-T1                TO WS-ET-HH.
064300     MOVE WS-JD-T2                TO WS-ET-MM.
064400*----------------------------------------------------------------*
064500 3250-99-EXIT.                   EXIT.
064600*----------------------------------------------------------------*
064700*----------------------------------------------------------------*
064800 8100-TEST-FS-PARAM               SECTION.
064900*----------------------------------------------------------------*
065000     IF WRK-FS-PARAM               NOT EQUAL ZEROS AND 10
065100        MOVE WRK-FS-PARAM          TO  WRK-ERROR-CODE
065200        PERFORM 9999-CALL-ABEND-PGM
065300     END-IF.
065400*----------------------------------------------------------------*
065500 8100-99-EXIT.                   EXIT.
065600*----------------------------------------------------------------*
065700*----------------------------------------------------------------*
065800 8200-TEST-FS-CALENDAR            SECTION.
065900*----------------------------------------------------------------*
066000     IF WRK-FS-CALENDAR            NOT EQUAL ZEROS AND 10
066100        MOVE WRK-FS-CALENDAR       TO  WRK-ERROR-CODE
066200        PERFORM 9999-CALL-ABEND-PGM
066300     END-IF.
066400*----------------------------------------------------------------*
066500 8200-99-EXIT.                   EXIT.
066600*----------------------------------------------------------------*
066700*----------------------------------------------------------------*
066800 8300-TEST-FS-SLTRPT              SECTION.
066900*----------------------------------------------------------------*
067000     IF WRK-FS-SLTRPT              NOT EQUAL ZEROS
067100        MOVE WRK-FS-SLTRPT         TO  WRK-ERROR-CODE
067200        PERFORM 9999-CALL-ABEND-PGM
067300     END-IF.
067400*----------------------------------------------------------------*
067500 8300-99-EXIT.                   EXIT.
067600*----------------------------------------------------------------*
067700*----------------------------------------------------------------*
067800 9000-GET-DATE-TIME               SECTION.
067900*----------------------------------------------------------------*
068000     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
068100     MOVE YY                       TO YYYY-FORMATTED.
068200     MOVE MM                       TO MM-FORMATTED.
068300     MOVE DD                       TO DD-FORMATTED.
068400     ADD  2000                     TO YYYY-FORMATTED.
068500
068600     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
068700     MOVE HOUR                     TO HOUR-FORMATTED.
068800     MOVE MINUTE                   TO MINUTE-FORMATTED.
068900     MOVE SECOND                   TO SECOND-FORMATTED.
069000*----------------------------------------------------------------*
069100 9000-99-EXIT.                   EXIT.
069200*----------------------------------------------------------------*
069300*----------------------------------------------------------------*
069400 9300-COMPUTE-JULIAN-DAY          SECTION.
069500*----------------------------------------------------------------*
069600*    FLIEGEL & VAN FLANDERN CIVIL-TO-JULIAN CONVERSION.  NO
069700*    INTRINSIC FUNCTIONS ON THIS SHOP'S COMPILER, SO EVERY
069800*    DIVISION BELOW IS TRUNCATED ONE STEP AT A TIME THE OLD WAY.
069900*----------------------------------------------------------------*
070000     COMPUTE WS-JD-A  = (14 - WS-JD-M) / 12.
070100     COMPUTE WS-JD-Y2 = WS-JD-Y + 4800 - WS-JD-A.
070200     COMPUTE WS-JD-M2 = WS-JD-M + (12 * WS-JD-A) - 3.
070300
070400     COMPUTE WS-JD-T1 = ((153 * WS-JD-M2) + 2) / 5.
070500     COMPUTE WS-JD-T2 = WS-JD-Y2 / 4.
070600     COMPUTE WS-JD-T3 = WS-JD-Y2 / 100.
070700     COMPUTE WS-JD-T4 = WS-JD-Y2 / 400.
070800
070900     COMPUTE WS-JULIAN-DAY-NOW =
071000             WS-JD-D + WS-JD-T1 + (365 * WS-JD-Y2)
071100             + WS-JD-T2 - WS-JD-T3 + WS-JD-T4 - 32045.
071200*----------------------------------------------------------------*
071300 9300-99-EXIT.                   EXIT.
071400*----------------------------------------------------------------*
071500*----------------------------------------------------------------*
071600 9500-JULIAN-TO-DOW               SECTION.
071700*----------------------------------------------------------------*
071800*    MONDAY=1 ... SUNDAY=7, DERIVED STRAIGHT FROM THE JULIAN
071900*    DAY NUMBER COMPUTED ABOVE (JDN MOD 7) + 1.
072000*----------------------------------------------------------------*
072100     DIVIDE WS-JULIAN-DAY-NOW BY 7
072200             GIVING WS-JD-T1 REMAINDER WS-JD-T2.
072300
072400     COMPUTE WS-NOW-DOW = WS-JD-T2 + 1.
072500*----------------------------------------------------------------*
072600 9500-99-EXIT.                   EXIT.
072700*----------------------------------------------------------------*
072800*----------------------------------------------------------------*
072900 9600-JULIAN-TO-GREGORIAN         SECTION.
073000*----------------------------------------------------------------*
073100*    RICHARDS INVERSE OF THE FLIEGEL & VAN FLANDERN FORMULA -
073200*    TURNS A JULIAN DAY NUMBER BACK INTO YEAR/MONTH/DAY.
073300*----------------------------------------------------------------*
073400     COMPUTE WS-GD-A = WS-JULIAN-DAY-NOW + 32044.
073500     COMPUTE WS-GD-B = ((4 * WS-GD-A) + 3) / 146097.
073600     COMPUTE WS-GD-C = WS-GD-A - ((146097 * WS-GD-B) / 4).
073700
073800     COMPUTE WS-GD-D = ((4 * WS-GD-C) + 3) / 1461.
073900     COMPUTE WS-GD-E = WS-GD-C - ((1461 * WS-GD-D) / 4).
074000     COMPUTE WS-GD-M = ((5 * WS-GD-E) + 2) / 153.
074100
074200     COMPUTE WS-GD-DD   = WS-GD-E - (((153 * WS-GD-M) + 2) / 5)
074300                           + 1.
074400     COMPUTE WS-GD-MM   = WS-GD-M + 3 - (12 * (WS-GD-M / 10)).
074500     COMPUTE WS-GD-YYYY = (100 * WS-GD-B) + WS-GD-D - 4800
074600                           + (WS-GD-M / 10).
074700*----------------------------------------------------------------*
074800 9600-99-EXIT.                   EXIT.
074900*----------------------------------------------------------------*
075000*----------------------------------------------------------------*
075100 9999-CALL-ABEND-PGM              SECTION.
075200*----------------------------------------------------------------*
075300     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
075400     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
075500     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
075600*----------------------------------------------------------------*
075700 9999-99-EXIT.                   EXIT.
075800*----------------------------------------------------------------*
